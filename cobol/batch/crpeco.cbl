000100*****************************************************************
000200*                                                               *
000300*                Crop Economics Calculator                     *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             crpeco.
001000*
001100 author.                 R J Hale.
001200*
001300 installation.           Greenfield Data Services.
001400*
001500 date-written.           11/06/87.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (c) 1987 Greenfield Data
002000                          Services.  All rights reserved.
002100*
002200* Remarks.
002300*     Reads a file of economics requests (crop code + area in
002400*     hectares), looks up the per-hectare cost/income figures in
002500*     the compiled-in economics table (SEARCH by crop code,
002600*     default row used when the crop is not found) and prints
002700*     the cost, income, profit and profitability percentage for
002800*     each request.
002900*
003000* Files used.
003100*     Eco-Param-File     (in)   economics requests.
003200*     Print-File         (out)  economics result section.
003300*
003400* Changes.
003500*     11/06/87 rjh     - Created.
003600*     19/02/93 klm     - Profitability now forced to zero when
003700*                        Total-Cost is zero, was blowing up with
003800*                        a divide exception on a zero-area
003900*                        request.
004000*     08/11/98 klm     - Y2K review - no date fields held in this
004100*                        program.  No change required.
004200*     06/03/01 jqa     - Run date heading added at AA005 (Eco-Head
004300*                        line 2), wiring up the shared date block
004400*                        per audit finding 01-014.
004500*     11/02/04 rjh     - Print-Rec was sat loose with no FD
004600*                        behind it - replaced with a proper
004700*                        Print-File FD carrying Reports Are
004800*                        Economics-Report, the record itself is
004900*                        Report Writer's to build.
005000*
005100 environment             division.
005200 configuration           section.
005300 source-computer.        HONEYWELL-600.
005400 object-computer.        HONEYWELL-600.
005500 special-names.
005600     c01 is Top-Of-Form.
005700*
005800 input-output             section.
005900 file-control.
006000     SELECT Eco-Param-File  ASSIGN TO "ECOPARM"
006100            ORGANIZATION   IS SEQUENTIAL
006200            ACCESS MODE    IS SEQUENTIAL
006300            FILE STATUS    IS CR-Eco-Status.
006400     copy selcrprt.
006500*
006600 data                    division.
006700 file                    section.
006800*
006900 FD  Eco-Param-File.
007000 01  Eco-Param-Record.
007100     03  Eco-Param-Crop        pic x(8).
007200     03  Eco-Param-Area        pic s9(5)v99.
007300     03  filler                pic x(05).
007400*
007500 FD  Print-File
007600     reports are Economics-Report.
007700*
007800 working-storage         section.
007900*
008000 77  CR-Eco-Status          pic xx.
008100 77  CR-Prt-Status          pic xx.
008200 77  WS-Eco-Eof-Switch       pic x      value "N".
008300     88  WS-Eco-Eof         value "Y".
008400*
008500 copy wscrtots.
008600 copy wscrdate.
008700 copy wscreco.
008800*
008900 01  WS-Eco-Result.
009000     03  WS-Eco-Crop-Out       pic x(8).
009100     03  WS-Eco-Area-Out       pic s9(5)v99   comp-3.
009200     03  WS-Eco-Cost-Ha-Out    pic 9(6)       comp-3.
009300     03  WS-Eco-Inc-Ha-Out     pic 9(6)       comp-3.
009400     03  WS-Eco-Total-Cost     pic s9(9)v99   comp-3.
009500     03  WS-Eco-Total-Income   pic s9(9)v99   comp-3.
009600     03  WS-Eco-Profit         pic s9(9)v99   comp-3.
009700     03  WS-Eco-Profitability  pic s9(5)v99   comp.
009800     03  filler                pic x(04).
009900*
010000 Report section.
010100*
010200 RD  Economics-Report
010300     control      Final
010400     Page Limit   WS-Page-Lines
010500     Heading      1
010600     First Detail 4
010700     Last  Detail WS-Page-Lines.
010800*
010900 01  Eco-Head  Type Page Heading.
011000     03  line 1.
011100         05  col   1     pic x(30)
011200                 value "Economics Calculator Result".
011300     03  line 2.
011400         05  col   1     pic x(10)  value "Run date :".
011500         05  col  12     pic x(10)  source WS-Conv-Date.
011600     03  line 3.
011700         05  col   1                 value "Crop".
011800         05  col  10                 value "Area".
011900         05  col  22                 value "Cost/Ha".
012000         05  col  34                 value "Income/Ha".
012100         05  col  47                 value "Total Cost".
012200         05  col  61                 value "Total Income".
012300         05  col  76                 value "Profit".
012400         05  col  89                 value "Profit %".
012500*
012600 01  Eco-Detail  Type Detail.
012700     03  line + 2.
012800         05  col   1     pic x(8)       source WS-Eco-Crop-Out.
012900         05  col  10     pic zz,zz9.99  source WS-Eco-Area-Out.
013000         05  col  22     pic zzz,zz9    source WS-Eco-Cost-Ha-Out.
013100         05  col  34     pic zzz,zz9    source WS-Eco-Inc-Ha-Out.
013200         05  col  47     pic zz,zzz,zz9.99
013300                                         source WS-Eco-Total-Cost.
013400         05  col  61     pic zz,zzz,zz9.99
013500                                 source WS-Eco-Total-Income.
013600         05  col  76     pic z,zzz,zz9.99-
013700                                 source WS-Eco-Profit.
013800         05  col  89     pic zzz9.99-
013900                                 source WS-Eco-Profitability.
014000*
014100 procedure                division.
014200*
014300 aa000-Main.
014400     perform aa005-Build-Run-Date.
014500     perform aa010-Open-Files.
014600     perform aa020-Read-Param.
014700     perform aa030-Process-Request
014800         until WS-Eco-Eof.
014900     perform aa990-Close-Files.
015000     stop run.
015100*
015200*    AA005 builds the report run-date heading from today's date -
015300*    the century/month/day split goes through WS-UK so the
015400*    "/" separators baked into WS-Date line up untouched.
015500*
015600 aa005-Build-Run-Date.
015700     accept WS-Run-Date-Ccyymmdd from date YYYYMMDD.
015800     move WS-Run-Date-Ccyymmdd (1:2)  to WS-Swap.
015900     move WS-Run-Date-Ccyymmdd (7:2)  to WS-Days.
016000     move WS-Run-Date-Ccyymmdd (5:2)  to WS-Month.
016100     move WS-Run-Date-Ccyymmdd (1:4)  to WS-Year.
016200     move WS-Date to WS-Conv-Date.
016300*
016400 aa010-Open-Files.
016500     open input  Eco-Param-File.
016600     open output Print-File.
016700     initiate Economics-Report.
016800*
016900 aa020-Read-Param.
017000     read Eco-Param-File
017100         at end
017200             move "Y" to WS-Eco-Eof-Switch
017300     end-read.
017400*
017500 aa030-Process-Request.
017600     perform aa050-Lookup-Economics.
017700     perform aa060-Compute-Totals.
017800     generate Eco-Detail.
017900     perform aa020-Read-Param.
018000*
018100*    AA050 searches the compiled-in economics table for the
018200*    requested crop - an unrecognised crop code falls back to
018300*    the default row (20000/40000) per the planning committee's
018400*    standing instruction, rather than rejecting the request.
018500*
018600 aa050-Lookup-Economics.
018700     move Eco-Param-Crop to WS-Eco-Crop-Out.
018800     move Eco-Param-Area to WS-Eco-Area-Out.
018900     set Econ-Ix to 1.
019000     search WS-Econ-Entry
019100         at end
019200             move WS-Econ-Dflt-Cost-Ha to WS-Eco-Cost-Ha-Out
019300             move WS-Econ-Dflt-Inc-Ha  to WS-Eco-Inc-Ha-Out
019400         when WS-Econ-Crop (Econ-Ix) = Eco-Param-Crop
019500             move WS-Econ-Cost-Ha (Econ-Ix) to WS-Eco-Cost-Ha-Out
019600             move WS-Econ-Inc-Ha (Econ-Ix)  to WS-Eco-Inc-Ha-Out
019700     end-search.
019800*
019900 aa060-Compute-Totals.
020000     compute WS-Eco-Total-Cost rounded
020100         = WS-Eco-Cost-Ha-Out * WS-Eco-Area-Out.
020200     compute WS-Eco-Total-Income rounded
020300         = WS-Eco-Inc-Ha-Out * WS-Eco-Area-Out.
020400     compute WS-Eco-Profit
020500         = WS-Eco-Total-Income - WS-Eco-Total-Cost.
020600     if WS-Eco-Total-Cost > zero
020700         compute WS-Eco-Profitability rounded
020800             = WS-Eco-Profit / WS-Eco-Total-Cost * 100
020900     else
021000         move zero to WS-Eco-Profitability
021100     end-if.
021200*
021300 aa990-Close-Files.
021400     close Eco-Param-File.
021500     close Print-File.
