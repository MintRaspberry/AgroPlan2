000100*****************************************************************
000200*                                                               *
000300*                  Yield Statistics By Crop                     *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             crpyld.
001000*
001100 author.                 D A Pitt.
001200*
001300 installation.           Greenfield Data Services.
001400*
001500 date-written.           04/03/84.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (c) 1984 Greenfield Data
002000                          Services.  All rights reserved.
002100*
002200* Remarks.
002300*     Accumulates yield-tonnes/ha and a planting count per crop
002400*     from the history file, taking only records where a yield
002500*     was actually supplied, computes the average yield per crop
002600*     and prints the result ranked by average yield, best crop
002700*     first.  An optional field filter may be keyed at WS-Filter
002800*     Field-Id - zero means all fields.
002900*
003000* Files used.
003100*     Crop-Hist-File     (in)   planting history.
003200*     Print-File         (out)  yield statistics section.
003300*
003400* Changes.
003500*     04/03/84 dap     - Created.
003600*     16/07/88 rjh     - Filter on field id added, was printing
003700*                        the whole farm when the agronomist only
003800*                        wanted one field's figures.
003900*     08/11/98 klm     - Y2K review - Hist-Year not referenced
004000*                        by this program, no change required.
004100*     06/03/01 jqa     - Run date heading added at AA005 (Yld-Head
004200*                        line 2), wiring up the shared date block
004300*                        per audit finding 01-014.
004400*     11/02/04 rjh     - Print-Rec was sat loose with no FD
004500*                        behind it - replaced with a proper
004600*                        Print-File FD carrying Reports Are
004700*                        Yield-Report, the record itself is
004800*                        Report Writer's to build.
004900*
005000 environment             division.
005100 configuration           section.
005200 source-computer.        HONEYWELL-600.
005300 object-computer.        HONEYWELL-600.
005400 special-names.
005500     c01 is Top-Of-Form.
005600*
005700 input-output             section.
005800 file-control.
005900     copy selcrhist.
006000     copy selcrprt.
006100*
006200 data                    division.
006300 file                    section.
006400 copy fdcrhist.
006500*
006600 FD  Print-File
006700     reports are Yield-Report.
006800*
006900 working-storage         section.
007000*
007100 77  CR-Hist-Status        pic xx.
007200 77  CR-Prt-Status         pic xx.
007300*
007400 77  WS-Hist-Eof-Switch    pic x      value "N".
007500     88  WS-Hist-Eof       value "Y".
007600 77  WS-Filter-Field-Id    pic 9(5)   comp  value zero.
007700 77  WS-Tix                pic 9(2)   comp.
007800 77  WS-Jx                 pic 9(2)   comp.
007900 77  WS-Cmp-Count          pic 9(2)   comp.
008000 77  WS-Swap-Done-Switch    pic x     value "N".
008100     88  WS-No-Swaps       value "Y".
008200*
008300 copy wscrtots.
008400 copy wscrdate.
008500*
008600 01  WS-Yield-Table.
008700     03  WS-Yld-Count       pic 9(2)   comp   value zero.
008800     03  WS-Yld-Entry  occurs 11 times indexed by Yld-Ix.
008900         05  WS-Yld-Crop    pic x(8).
009000         05  WS-Yld-Sum     pic s9(6)v99   comp-3.
009100         05  WS-Yld-Cnt     pic 9(5)   comp.
009200         05  WS-Yld-Avg     pic s9(4)v99   comp-3.
009300     03  filler             pic x(04).
009400*
009500 01  WS-Yld-Swap-Area.
009600     03  WS-Swap-Crop       pic x(8).
009700     03  WS-Swap-Sum        pic s9(6)v99   comp-3.
009800     03  WS-Swap-Cnt        pic 9(5)   comp.
009900     03  WS-Swap-Avg        pic s9(4)v99   comp-3.
010000     03  filler             pic x(04).
010100*
010200 Report section.
010300*
010400 RD  Yield-Report
010500     control      Final
010600     Page Limit   WS-Page-Lines
010700     Heading      1
010800     First Detail 4
010900     Last  Detail WS-Page-Lines.
011000*
011100 01  Yld-Head  Type Page Heading.
011200     03  line 1.
011300         05  col   1     pic x(30)
011400                 value "Yield Statistics By Crop".
011500     03  line 2.
011600         05  col   1     pic x(10)  value "Run date :".
011700         05  col  12     pic x(10)  source WS-Conv-Date.
011800     03  line 3.
011900         05  col   1                 value "Crop".
012000         05  col  14                 value "Avg Yield".
012100         05  col  28                 value "Count".
012200*
012300 01  Yld-Detail  Type Detail.
012400     03  line + 1.
012500         05  col   1     pic x(8)
012600                                 source WS-Yld-Crop (Yld-Ix).
012700         05  col  14     pic z,zz9.99
012800                                 source WS-Yld-Avg (Yld-Ix).
012900         05  col  28     pic zzz9
013000                                 source WS-Yld-Cnt (Yld-Ix).
013100*
013200 01  Yld-Total-Line  Type Control Footing Final  line + 2.
013300     03  col   1         pic x(26)  value
013400             "Total history recs used :".
013500     03  col  28         pic zzzz9  source WS-Rec-Cnt.
013600*
013700 procedure                division.
013800*
013900 aa000-Main.
014000     perform aa005-Build-Run-Date.
014100     perform aa010-Open-Files.
014200     perform aa020-Read-History.
014300     perform aa050-Accumulate-Yields
014400         until WS-Hist-Eof.
014500     perform aa060-Compute-Averages.
014600     perform aa070-Sort-Report.
014700     perform aa080-Print-Table.
014800     perform aa990-Close-Files.
014900     stop run.
015000*
015100*    AA005 builds the report run-date heading from today's date -
015200*    the century/month/day split goes through WS-UK so the
015300*    "/" separators baked into WS-Date line up untouched.
015400*
015500 aa005-Build-Run-Date.
015600     accept WS-Run-Date-Ccyymmdd from date YYYYMMDD.
015700     move WS-Run-Date-Ccyymmdd (1:2)  to WS-Swap.
015800     move WS-Run-Date-Ccyymmdd (7:2)  to WS-Days.
015900     move WS-Run-Date-Ccyymmdd (5:2)  to WS-Month.
016000     move WS-Run-Date-Ccyymmdd (1:4)  to WS-Year.
016100     move WS-Date to WS-Conv-Date.
016200*
016300 aa010-Open-Files.
016400     open input  Crop-Hist-File.
016500     open output Print-File.
016600     initiate Yield-Report.
016700*
016800 aa020-Read-History.
016900     read Crop-Hist-File
017000         at end
017100             move "Y" to WS-Hist-Eof-Switch
017200     end-read.
017300*
017400*    AA050 skips any record with no yield supplied, and (when a
017500*    field filter is set) any record not owned by that field.
017600*
017700 aa050-Accumulate-Yields.
017800     if Hist-Yield-Present = "Y"
017900         if WS-Filter-Field-Id = zero
018000             or Hist-Field-Id = WS-Filter-Field-Id
018100                 perform aa053-Find-Or-Add-Crop
018200                 add Hist-Yield to WS-Yld-Sum (Yld-Ix)
018300                 add 1          to WS-Yld-Cnt (Yld-Ix)
018400                 add 1          to WS-Rec-Cnt
018500         end-if
018600     end-if.
018700     perform aa020-Read-History.
018800*
018900 aa053-Find-Or-Add-Crop.
019000     perform aa055-Scan-Table
019100         varying WS-Tix from 1 by 1
019200         until WS-Tix > WS-Yld-Count
019300             or WS-Yld-Crop (WS-Tix) = Hist-Crop.
019400     set Yld-Ix to WS-Tix.
019500     if WS-Tix > WS-Yld-Count
019600         add 1 to WS-Yld-Count
019700         set Yld-Ix to WS-Yld-Count
019800         move Hist-Crop to WS-Yld-Crop (Yld-Ix)
019900         move zero      to WS-Yld-Sum (Yld-Ix)
020000         move zero      to WS-Yld-Cnt (Yld-Ix)
020100     end-if.
020200*
020300 aa055-Scan-Table.
020400     continue.
020500*
020600 aa060-Compute-Averages.
020700     move zero to WS-Tix.
020800     perform aa063-Compute-One-Average
020900         WS-Yld-Count times.
021000*
021100 aa063-Compute-One-Average.
021200     add 1 to WS-Tix.
021300     set Yld-Ix to WS-Tix.
021400     if WS-Yld-Cnt (Yld-Ix) > zero
021500         compute WS-Yld-Avg (Yld-Ix) rounded
021600             = WS-Yld-Sum (Yld-Ix) / WS-Yld-Cnt (Yld-Ix)
021700     else
021800         move zero to WS-Yld-Avg (Yld-Ix)
021900     end-if.
022000*
022100*    AA070 is a straight bubble sort over the (small, <= 11 row)
022200*    in-memory table - descending on average yield.  No SORT
022300*    verb warranted for a table this size.
022400*
022500 aa070-Sort-Report.
022600     if WS-Yld-Count > 1
022700         move "N" to WS-Swap-Done-Switch
022800         perform aa073-Bubble-Pass
022900             until WS-No-Swaps
023000     end-if.
023100*
023200 aa073-Bubble-Pass.
023300     move "Y" to WS-Swap-Done-Switch.
023400     move zero to WS-Jx.
023500     subtract 1 from WS-Yld-Count giving WS-Cmp-Count.
023600     perform aa075-Compare-Adjacent
023700         WS-Cmp-Count times.
023800*
023900 aa075-Compare-Adjacent.
024000     add 1 to WS-Jx.
024100     if WS-Yld-Avg (WS-Jx) < WS-Yld-Avg (WS-Jx + 1)
024200         move WS-Yld-Entry (WS-Jx)     to WS-Yld-Swap-Area
024300         move WS-Yld-Entry (WS-Jx + 1) to WS-Yld-Entry (WS-Jx)
024400         move WS-Yld-Swap-Area         to WS-Yld-Entry (WS-Jx + 1)
024500         move "N" to WS-Swap-Done-Switch
024600     end-if.
024700*
024800 aa080-Print-Table.
024900     move zero to WS-Tix.
025000     perform aa083-Print-One-Crop
025100         WS-Yld-Count times.
025200     generate Yld-Total-Line.
025300     terminate Yield-Report.
025400*
025500 aa083-Print-One-Crop.
025600     add 1 to WS-Tix.
025700     set Yld-Ix to WS-Tix.
025800     generate Yld-Detail.
025900*
026000 aa990-Close-Files.
026100     close Crop-Hist-File.
026200     close Print-File.
