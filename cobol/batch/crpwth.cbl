000100*****************************************************************
000200*                                                               *
000300*           Field Climate Analysis - Zone & Forecast             *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             crpwth.
001000*
001100 author.                 K L Marsh.
001200*
001300 installation.           Greenfield Data Services.
001400*
001500 date-written.           14/09/93.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (c) 1993 Greenfield Data
002000                          Services.  All rights reserved.
002100*
002200* Remarks.
002300*     For each climate request (field id, an optional current
002400*     temperature override, and a forecast day count) classifies
002500*     the field's climate zone from the current temperature,
002600*     builds a synthetic N-day forecast and summarises it, and
002700*     looks up the growing-season dates for the zone.  No live
002800*     weather feed is held by this shop - the current observation
002900*     defaults to the fixed reading in WS-Wx-Current when the
003000*     request card carries no override, and the forecast is
003100*     generated by the day-index formula at AA080, not read from
003200*     a file.
003300*
003400* Files used.
003500*     Field-Master-File  (in)   accepted fields - field name only.
003600*     Wth-Param-File     (in)   climate analysis requests.
003700*     Print-File         (out)  climate analysis section.
003800*
003900* Changes.
004000*     14/09/93 klm     - Created.
004100*     22/05/96 twh     - Forecast day count now defaulted to 7
004200*                        when the request card carries zero, was
004300*                        printing an empty summary.
004400*     08/11/98 twh     - Y2K review - day indexes are relative
004500*                        offsets, not calendar dates.  No change
004600*                        required.
004700*     19/07/01 rjh     - Historical summary added (AA090/AA095),
004800*                        back-dated over the same day span as the
004900*                        forecast - the agronomist wanted the two
005000*                        side by side for comparison.
005100*     06/03/01 jqa     - Run date heading added at AA005 (Wth-Head
005200*                        line 2), wiring up the shared date block
005300*                        per audit finding 01-014.
005400*     11/02/04 rjh     - Print-Rec was sat loose with no FD
005500*                        behind it - replaced with a proper
005600*                        Print-File FD carrying Reports Are
005700*                        Climate-Report, the record itself is
005800*                        Report Writer's to build.
005900*     14/09/05 klm     - AA050 was testing Wth-Param-Cur-Temp
006000*                        against zero to decide whether an
006100*                        override was punched, same mistake
006200*                        AA050 of crp000 fixed on Cand-Area-
006300*                        Present back in 92 - a genuine 0.0
006400*                        reading was being overwritten by the
006500*                        standing default, and the standing
006600*                        default itself sits above the southern
006700*                        break, so a request with no override
006800*                        never came out temperate.  Added Wth-
006900*                        Param-Cur-Temp-Present to the request
007000*                        card and AA050 now branches on the
007100*                        flag, defaulting straight to TEMPERATE
007200*                        when it is not "Y".
007300*
007400 environment             division.
007500 configuration           section.
007600 source-computer.        HONEYWELL-600.
007700 object-computer.        HONEYWELL-600.
007800 special-names.
007900     c01 is Top-Of-Form.
008000*
008100 input-output             section.
008200 file-control.
008300     copy selcrfmst.
008400     SELECT Wth-Param-File  ASSIGN TO "WTHPARM"
008500            ORGANIZATION   IS SEQUENTIAL
008600            ACCESS MODE    IS SEQUENTIAL
008700            FILE STATUS    IS CR-Wth-Status.
008800     copy selcrprt.
008900*
009000 data                    division.
009100 file                    section.
009200 copy fdcrfmst.
009300*
009400 FD  Wth-Param-File.
009500 01  Wth-Param-Record.
009600     03  Wth-Param-Field-Id    pic 9(5)        comp.
009700     03  Wth-Param-Cur-Temp    pic s9(3)v9.
009800     03  Wth-Param-Cur-Temp-Present  pic x.
009900     03  Wth-Param-Days        pic 9(3).
010000     03  filler                pic x(05).
010100*
010200 FD  Print-File
010300     reports are Climate-Report.
010400*
010500 working-storage         section.
010600*
010700 77  CR-Wth-Status          pic xx.
010800 77  CR-Fmst-Status         pic xx.
010900 77  CR-Prt-Status          pic xx.
011000*
011100 77  WS-Fmst-Eof-Switch      pic x      value "N".
011200     88  WS-Fmst-Eof        value "Y".
011300 77  WS-Wth-Eof-Switch       pic x      value "N".
011400     88  WS-Wth-Eof         value "Y".
011500 77  WS-Wth-Dx               pic 9(3)   comp.
011600 77  WS-Wth-Hum-Factor       pic 9(3)   comp.
011700 77  WS-Wth-Precip-Base      pic s9(3)  comp.
011800 77  WS-Wth-Hx-Day           pic 9(3)   comp.
011900 77  WS-Wth-Hx-Quot          pic 9(3)   comp.
012000 77  WS-Wth-Hx-Mod10         pic 9(2)   comp.
012100 77  WS-Wth-Hx-Mod5          pic 9(1)   comp.
012200 77  WS-Wth-Hx-Mod20         pic 9(2)   comp.
012300 77  WS-Wth-Hx-Mod50         pic 9(2)   comp.
012400*
012500 copy wscrtots.
012600 copy wscrdate.
012700 copy wscclim.
012800 copy wscwx.
012900*
013000 01  WS-Field-Table.
013100     03  WS-Fld-Count        pic 9(4)   comp   value zero.
013200     03  WS-Fld-Entry  occurs 1000 times indexed by Fld-Ix.
013300         05  WS-Fld-Id         pic 9(5)   comp.
013400         05  WS-Fld-Name       pic x(30).
013500     03  filler              pic x(04).
013600*
013700 01  WS-Wth-Result.
013800     03  WS-Wth-Field-Id       pic 9(5)       comp.
013900     03  WS-Wth-Field-Name     pic x(30)      value spaces.
014000     03  WS-Wth-Zone           pic x(9)       value spaces.
014100     03  WS-Wth-Days-Used      pic 9(3)       comp.
014200     03  WS-Wth-Avg-Temp       pic s9(3)v9    comp.
014300     03  WS-Wth-Tot-Precip     pic s9(5)v9    comp.
014400     03  WS-Wth-Max-Temp       pic s9(3)v9    comp.
014500     03  WS-Wth-Min-Temp       pic s9(3)v9    comp.
014600     03  WS-Wth-Season-Start   pic x(8)       value spaces.
014700     03  WS-Wth-Season-End     pic x(8)       value spaces.
014800     03  WS-Wth-Season-Days    pic 9(3)       comp.
014900     03  filler                pic x(04).
015000*
015100 01  WS-Wth-Accum.
015200     03  WS-Wth-Temp-Sum       pic s9(6)v9    comp.
015300     03  WS-Wth-Max-Seen       pic s9(3)v9    comp.
015400     03  WS-Wth-Min-Seen       pic s9(3)v9    comp.
015500     03  filler                pic x(04).
015600*
015700 01  WS-Wth-Hist-Result.
015800     03  WS-Wth-Hist-Days-Used  pic 9(3)       comp.
015900     03  WS-Wth-Hist-Avg-Temp   pic s9(3)v9    comp.
016000     03  WS-Wth-Hist-Tot-Precip pic s9(5)v9    comp.
016100     03  WS-Wth-Hist-Max-Temp   pic s9(3)v9    comp.
016200     03  WS-Wth-Hist-Min-Temp   pic s9(3)v9    comp.
016300     03  filler                 pic x(04).
016400*
016500 01  WS-Wth-Hist-Accum.
016600     03  WS-Wth-Hist-Temp-Sum   pic s9(6)v9    comp.
016700     03  WS-Wth-Hist-Max-Seen   pic s9(3)v9    comp.
016800     03  WS-Wth-Hist-Min-Seen   pic s9(3)v9    comp.
016900     03  filler                 pic x(04).
017000*
017100 Report section.
017200*
017300 RD  Climate-Report
017400     control      Final
017500     Page Limit   WS-Page-Lines
017600     Heading      1
017700     First Detail 4
017800     Last  Detail WS-Page-Lines.
017900*
018000 01  Wth-Head  Type Page Heading.
018100     03  line 1.
018200         05  col   1     pic x(30)
018300                 value "Field Climate Analysis".
018400     03  line 2.
018500         05  col   1     pic x(10)  value "Run date :".
018600         05  col  12     pic x(10)  source WS-Conv-Date.
018700*
018800 01  Wth-Field-Line  Type Detail.
018900     03  line + 2.
019000         05  col   1     pic x(16)  value "Field         :".
019100         05  col  17     pic 9(5)   source WS-Wth-Field-Id.
019200         05  col  24     pic x(30)  source WS-Wth-Field-Name.
019300*
019400 01  Wth-Zone-Line  Type Detail.
019500     03  line + 1.
019600         05  col   1     pic x(16)  value "Climate zone  :".
019700         05  col  17     pic x(9)   source WS-Wth-Zone.
019800*
019900 01  Wth-Forecast-Line  Type Detail.
020000     03  line + 1.
020100         05  col   1     pic x(16)  value "Forecast       :".
020200         05  col  17     pic zz9    source WS-Wth-Days-Used.
020300         05  col  22     pic x(5)   value "days,".
020400         05  col  28     pic x(4)   value "avg ".
020500         05  col  32     pic zz9.9- source WS-Wth-Avg-Temp.
020600         05  col  40     pic x(8)   value "C, tot pr".
020700         05  col  48     pic zzzz9.9-
020800                                    source WS-Wth-Tot-Precip.
020900         05  col  58     pic x(4)   value "mm, ".
021000         05  col  62     pic x(4)   value "max ".
021100         05  col  66     pic zz9.9- source WS-Wth-Max-Temp.
021200         05  col  74     pic x(7)   value "C, min ".
021300         05  col  81     pic zz9.9- source WS-Wth-Min-Temp.
021400*
021500 01  Wth-Hist-Line  Type Detail.
021600     03  line + 1.
021700         05  col   1     pic x(16)  value "Historical     :".
021800         05  col  17     pic zz9    source WS-Wth-Hist-Days-Used.
021900         05  col  22     pic x(5)   value "days,".
022000         05  col  28     pic x(4)   value "avg ".
022100         05  col  32     pic zz9.9- source WS-Wth-Hist-Avg-Temp.
022200         05  col  40     pic x(8)   value "C, tot pr".
022300         05  col  48     pic zzzz9.9-
022400                                    source WS-Wth-Hist-Tot-Precip.
022500         05  col  58     pic x(4)   value "mm, ".
022600         05  col  62     pic x(4)   value "max ".
022700         05  col  66     pic zz9.9- source WS-Wth-Hist-Max-Temp.
022800         05  col  74     pic x(7)   value "C, min ".
022900         05  col  81     pic zz9.9- source WS-Wth-Hist-Min-Temp.
023000*
023100 01  Wth-Season-Line  Type Detail.
023200     03  line + 1.
023300         05  col   1     pic x(16)  value "Growing season:".
023400         05  col  17     pic x(8)   source WS-Wth-Season-Start.
023500         05  col  26     pic x(3)   value "to ".
023600         05  col  29     pic x(8)   source WS-Wth-Season-End.
023700         05  col  38     pic x(7)   value "(days: ".
023800         05  col  45     pic zzz    source WS-Wth-Season-Days.
023900         05  col  48     pic x(1)   value ")".
024000*
024100 procedure                division.
024200*
024300 aa000-Main.
024400     perform aa005-Build-Run-Date.
024500     perform aa010-Open-Files.
024600     perform aa015-Load-Field-Table.
024700     perform aa020-Read-Param.
024800     perform aa030-Process-Request
024900         until WS-Wth-Eof.
025000     perform aa990-Close-Files.
025100     stop run.
025200*
025300*    AA005 builds the report run-date heading from today's date -
025400*    the century/month/day split goes through WS-UK so the
025500*    "/" separators baked into WS-Date line up untouched.
025600*
025700 aa005-Build-Run-Date.
025800     accept WS-Run-Date-Ccyymmdd from date YYYYMMDD.
025900     move WS-Run-Date-Ccyymmdd (1:2)  to WS-Swap.
026000     move WS-Run-Date-Ccyymmdd (7:2)  to WS-Days.
026100     move WS-Run-Date-Ccyymmdd (5:2)  to WS-Month.
026200     move WS-Run-Date-Ccyymmdd (1:4)  to WS-Year.
026300     move WS-Date to WS-Conv-Date.
026400*
026500 aa010-Open-Files.
026600     open input  Field-Master-File.
026700     open input  Wth-Param-File.
026800     open output Print-File.
026900     initiate Climate-Report.
027000*
027100 aa015-Load-Field-Table.
027200     perform aa017-Read-Fmst.
027300     perform aa019-Add-Field-Entry
027400         until WS-Fmst-Eof.
027500     close Field-Master-File.
027600*
027700 aa017-Read-Fmst.
027800     read Field-Master-File
027900         at end
028000             move "Y" to WS-Fmst-Eof-Switch
028100     end-read.
028200*
028300 aa019-Add-Field-Entry.
028400     add 1 to WS-Fld-Count.
028500     set Fld-Ix to WS-Fld-Count.
028600     move Field-Id   to WS-Fld-Id (Fld-Ix).
028700     move Field-Name to WS-Fld-Name (Fld-Ix).
028800     perform aa017-Read-Fmst.
028900*
029000 aa020-Read-Param.
029100     read Wth-Param-File
029200         at end
029300             move "Y" to WS-Wth-Eof-Switch
029400     end-read.
029500*
029600 aa030-Process-Request.
029700     perform aa035-Join-Field.
029800     perform aa050-Classify-Zone.
029900     perform aa060-Build-And-Summarize-Forecast.
030000     perform aa065-Build-And-Summarize-Historical.
030100     perform aa070-Lookup-Season.
030200     generate Wth-Field-Line.
030300     generate Wth-Zone-Line.
030400     generate Wth-Forecast-Line.
030500     generate Wth-Hist-Line.
030600     generate Wth-Season-Line.
030700     perform aa020-Read-Param.
030800*
030900 aa035-Join-Field.
031000     move Wth-Param-Field-Id to WS-Wth-Field-Id.
031100     move spaces             to WS-Wth-Field-Name.
031200     perform aa037-Scan-Field-Table
031300         varying WS-Fld-Ix from 1 by 1
031400         until WS-Fld-Ix > WS-Fld-Count
031500             or WS-Fld-Id (WS-Fld-Ix) = Wth-Param-Field-Id.
031600     if WS-Fld-Ix not > WS-Fld-Count
031700         move WS-Fld-Name (WS-Fld-Ix) to WS-Wth-Field-Name
031800     end-if.
031900*
032000 aa037-Scan-Field-Table.
032100     continue.
032200*
032300*    AA050 classifies the zone off the current temperature - the
032400*    request card override when the presence flag says one was
032500*    supplied, else there is no observation to classify off and
032600*    the zone is held at the standing TEMPERATE default.
032700*
032800 aa050-Classify-Zone.
032900     if Wth-Param-Cur-Temp-Present = "Y"
033000         move Wth-Param-Cur-Temp to Wx-Cur-Temp
033100         evaluate true
033200             when Wx-Cur-Temp < WS-Clim-Lo-Break
033300                 move "NORTHERN " to WS-Wth-Zone
033400             when Wx-Cur-Temp < WS-Clim-Hi-Break
033500                 move "TEMPERATE" to WS-Wth-Zone
033600             when other
033700                 move "SOUTHERN " to WS-Wth-Zone
033800         end-evaluate
033900     else
034000         move "TEMPERATE" to WS-Wth-Zone
034100     end-if.
034200*
034300*    AA060 fills the forecast table (AA080, one entry per day)
034400*    then sweeps it once to build the summary totals - the table
034500*    was widened to 60 days in 1998 specifically so a run this
034600*    size would fit without a second pass over the param card.
034700*
034800 aa060-Build-And-Summarize-Forecast.
034900     if Wth-Param-Days = zero
035000         move 7 to WS-Wth-Days-Used
035100     else
035200         move Wth-Param-Days to WS-Wth-Days-Used
035300     end-if.
035400     perform aa080-Gen-Forecast
035500         varying Wx-Ix from 1 by 1
035600         until Wx-Ix > WS-Wth-Days-Used.
035700     move zero     to WS-Wth-Temp-Sum.
035800     move zero     to WS-Wth-Tot-Precip.
035900     move -999.9   to WS-Wth-Max-Seen.
036000     move 999.9    to WS-Wth-Min-Seen.
036100     perform aa085-Accum-One-Forecast-Day
036200         varying Wx-Ix from 1 by 1
036300         until Wx-Ix > WS-Wth-Days-Used.
036400     compute WS-Wth-Avg-Temp rounded
036500         = WS-Wth-Temp-Sum / WS-Wth-Days-Used.
036600     move WS-Wth-Max-Seen to WS-Wth-Max-Temp.
036700     move WS-Wth-Min-Seen to WS-Wth-Min-Temp.
036800*
036900*    AA080 is the day-index forecast generator - temperature
037000*    15+i, min 12+i, max 18+i, humidity 60+2i, precipitation
037100*    max(0, i-2) times 2, wind a flat 3.0, day index i is zero
037200*    based (table subscript Wx-Ix runs one ahead of it).
037300*
037400 aa080-Gen-Forecast.
037500     compute WS-Wth-Dx = Wx-Ix - 1.
037600     move WS-Wth-Dx to Wx-Fc-Day-No (Wx-Ix).
037700     compute Wx-Fc-Temp     (Wx-Ix) = 15 + WS-Wth-Dx.
037800     compute Wx-Fc-Temp-Min (Wx-Ix) = 12 + WS-Wth-Dx.
037900     compute Wx-Fc-Temp-Max (Wx-Ix) = 18 + WS-Wth-Dx.
038000     compute WS-Wth-Hum-Factor = 60 + 2 * WS-Wth-Dx.
038100     move WS-Wth-Hum-Factor to Wx-Fc-Humidity (Wx-Ix).
038200     compute WS-Wth-Precip-Base = WS-Wth-Dx - 2.
038300     if WS-Wth-Precip-Base < zero
038400         move zero to WS-Wth-Precip-Base
038500     end-if.
038600     compute Wx-Fc-Precip (Wx-Ix) = WS-Wth-Precip-Base * 2.
038700     move 3.0 to Wx-Fc-Wind (Wx-Ix).
038800     if WS-Wth-Dx < 3
038900         move "CLEAR     " to Wx-Fc-Descr (Wx-Ix)
039000     else
039100         move "LIGHT RAIN" to Wx-Fc-Descr (Wx-Ix)
039200     end-if.
039300*
039400 aa085-Accum-One-Forecast-Day.
039500     add Wx-Fc-Temp (Wx-Ix)   to WS-Wth-Temp-Sum.
039600     add Wx-Fc-Precip (Wx-Ix) to WS-Wth-Tot-Precip.
039700     if Wx-Fc-Temp-Max (Wx-Ix) > WS-Wth-Max-Seen
039800         move Wx-Fc-Temp-Max (Wx-Ix) to WS-Wth-Max-Seen
039900     end-if.
040000     if Wx-Fc-Temp-Min (Wx-Ix) < WS-Wth-Min-Seen
040100         move Wx-Fc-Temp-Min (Wx-Ix) to WS-Wth-Min-Seen
040200     end-if.
040300*
040400*    AA065 fills the historical table (AA090, one entry per day,
040500*    back-dated over the same day span carried on the request
040600*    card as the forecast) then sweeps it once at AA095 for the
040700*    comparison summary printed alongside the forecast line.
040800*
040900 aa065-Build-And-Summarize-Historical.
041000     move WS-Wth-Days-Used to WS-Wth-Hist-Days-Used.
041100     perform aa090-Gen-Historical
041200         varying Hx-Ix from 1 by 1
041300         until Hx-Ix > WS-Wth-Hist-Days-Used.
041400     move zero     to WS-Wth-Hist-Temp-Sum.
041500     move zero     to WS-Wth-Hist-Tot-Precip.
041600     move -999.9   to WS-Wth-Hist-Max-Seen.
041700     move 999.9    to WS-Wth-Hist-Min-Seen.
041800     perform aa095-Summarize-Historical
041900         varying Hx-Ix from 1 by 1
042000         until Hx-Ix > WS-Wth-Hist-Days-Used.
042100     compute WS-Wth-Hist-Avg-Temp rounded
042200         = WS-Wth-Hist-Temp-Sum / WS-Wth-Hist-Days-Used.
042300     move WS-Wth-Hist-Max-Seen to WS-Wth-Hist-Max-Temp.
042400     move WS-Wth-Hist-Min-Seen to WS-Wth-Hist-Min-Temp.
042500*
042600*    AA090 is the historical day-index generator - a 10 day
042700*    cycle on temperature (avg 15, min 10, max 20, +/- the day
042800*    in cycle less 5), precipitation 2.0 every fifth day else
042900*    none, humidity on a 20 day cycle, wind on a 10 day cycle,
043000*    solar reading on a 50 day cycle.  Day index i is zero
043100*    based (table subscript Hx-Ix runs one ahead of it).
043200*
043300 aa090-Gen-Historical.
043400     compute WS-Wth-Hx-Day = Hx-Ix - 1.
043500     move WS-Wth-Hx-Day to Hx-Day-No (Hx-Ix).
043600     divide WS-Wth-Hx-Day by 10 giving WS-Wth-Hx-Quot
043700         remainder WS-Wth-Hx-Mod10.
043800     compute Hx-Temp-Avg (Hx-Ix) = 15 + WS-Wth-Hx-Mod10 - 5.
043900     compute Hx-Temp-Min (Hx-Ix) = 10 + WS-Wth-Hx-Mod10 - 5.
044000     compute Hx-Temp-Max (Hx-Ix) = 20 + WS-Wth-Hx-Mod10 - 5.
044100     divide WS-Wth-Hx-Day by 5 giving WS-Wth-Hx-Quot
044200         remainder WS-Wth-Hx-Mod5.
044300     if WS-Wth-Hx-Mod5 = zero
044400         move 2.0 to Hx-Precip (Hx-Ix)
044500     else
044600         move 0.0 to Hx-Precip (Hx-Ix)
044700     end-if.
044800     divide WS-Wth-Hx-Day by 20 giving WS-Wth-Hx-Quot
044900         remainder WS-Wth-Hx-Mod20.
045000     compute Hx-Humidity (Hx-Ix) = 60 + WS-Wth-Hx-Mod20.
045100     divide WS-Wth-Hx-Day by 50 giving WS-Wth-Hx-Quot
045200         remainder WS-Wth-Hx-Mod50.
045300     compute Hx-Solar (Hx-Ix) = 150 + WS-Wth-Hx-Mod50.
045400     compute Hx-Wind (Hx-Ix) = 3.0 + WS-Wth-Hx-Mod10 / 5.
045500*
045600 aa095-Summarize-Historical.
045700     add Hx-Temp-Avg (Hx-Ix)   to WS-Wth-Hist-Temp-Sum.
045800     add Hx-Precip (Hx-Ix)     to WS-Wth-Hist-Tot-Precip.
045900     if Hx-Temp-Max (Hx-Ix) > WS-Wth-Hist-Max-Seen
046000         move Hx-Temp-Max (Hx-Ix) to WS-Wth-Hist-Max-Seen
046100     end-if.
046200     if Hx-Temp-Min (Hx-Ix) < WS-Wth-Hist-Min-Seen
046300         move Hx-Temp-Min (Hx-Ix) to WS-Wth-Hist-Min-Seen
046400     end-if.
046500*
046600*    AA070 looks up the growing season dates for the classified
046700*    zone - a miss (should not occur, the three zones are
046800*    exhaustive) falls back to the TEMPERATE row.
046900*
047000 aa070-Lookup-Season.
047100     set Clim-Ix to 1.
047200     search WS-Clim-Entry
047300         at end
047400             move "01 MAY  " to WS-Wth-Season-Start
047500             move "30 SEP  " to WS-Wth-Season-End
047600             move 150        to WS-Wth-Season-Days
047700         when WS-Clim-Zone (Clim-Ix) = WS-Wth-Zone
047800             move WS-Clim-Season-Start (Clim-Ix)
047900                             to WS-Wth-Season-Start
048000             move WS-Clim-Season-End (Clim-Ix)
048100                             to WS-Wth-Season-End
048200             move WS-Clim-Season-Days (Clim-Ix)
048300                             to WS-Wth-Season-Days
048400     end-search.
048500*
048600 aa990-Close-Files.
048700     close Wth-Param-File.
048800     close Print-File.
