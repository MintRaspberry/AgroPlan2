000100*****************************************************************
000200*                                                               *
000300*                 Planning Dashboard - Totals Run                *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             crpdash.
001000*
001100 author.                 D A Pitt.
001200*
001300 installation.           Greenfield Data Services.
001400*
001500 date-written.           22/02/84.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (c) 1984 Greenfield Data
002000                          Services.  All rights reserved.
002100*
002200* Remarks.
002300*     Produces the planning dashboard section of the crop
002400*     planning report - field count, total area under crop and
002500*     history record count.  Reads Field-Master-File and
002600*     Crop-Hist-File straight through, no control breaks.
002700*
002800* Files used.
002900*     Field-Master-File  (in)   accepted fields.
003000*     Crop-Hist-File     (in)   planting history.
003100*     Print-File         (out)  dashboard section.
003200*
003300* Changes.
003400*     22/02/84 dap     - Created.
003500*     07/06/86 rjh     - Total area now ignores Field-Area on a
003600*                        record with Field-Area-Present = "N",
003700*                        was picking up garbage packed zeros from
003800*                        an old intake run.
003900*     14/09/98 twh     - Year 2000 review - no date fields held
004000*                        or compared in this program.  No change
004100*                        required.
004200*     06/03/01 jqa     - Run date heading added at AA005
004300*                        (Dash-Head line 2), wiring up the
004400*                        shared date block per audit finding
004500*                        01-014.
004600*     11/02/04 rjh     - Print-Rec was sat loose with no FD
004700*                        behind it - replaced with a proper
004800*                        Print-File FD carrying Reports Are
004900*                        Dashboard-Report, the record itself
005000*                        is Report Writer's to build.
005100*
005200 environment             division.
005300 configuration           section.
005400 source-computer.        HONEYWELL-600.
005500 object-computer.        HONEYWELL-600.
005600 special-names.
005700     c01 is Top-Of-Form.
005800*
005900 input-output             section.
006000 file-control.
006100     copy selcrfmst.
006200     copy selcrhist.
006300     copy selcrprt.
006400*
006500 data                    division.
006600 file                    section.
006700 copy fdcrfmst.
006800 copy fdcrhist.
006900*
007000 FD  Print-File
007100     reports are Dashboard-Report.
007200*
007300 working-storage         section.
007400*
007500 77  CR-Fmst-Status       pic xx.
007600 77  CR-Hist-Status       pic xx.
007700 77  CR-Prt-Status        pic xx.
007800*
007900 77  WS-Fmst-Eof-Switch   pic x      value "N".
008000     88  WS-Fmst-Eof      value "Y".
008100 77  WS-Hist-Eof-Switch   pic x      value "N".
008200     88  WS-Hist-Eof      value "Y".
008300*
008400 copy wscrtots.
008500 copy wscrdate.
008600*
008700 01  WS-Dash-Totals.
008800     03  WS-Dash-Fields    pic 9(5)       comp  value zero.
008900     03  WS-Dash-Area      pic s9(7)v99    comp-3  value zero.
009000     03  WS-Dash-Hist-Recs pic 9(5)       comp  value zero.
009100     03  filler            pic x(04).
009200*
009300 Report section.
009400*
009500 RD  Dashboard-Report
009600     control      Final
009700     Page Limit   WS-Page-Lines
009800     Heading      1
009900     First Detail 4
010000     Last  Detail WS-Page-Lines.
010100*
010200 01  Dash-Head  Type Page Heading.
010300     03  line  1.
010400         05  col   1     pic x(36)
010500                 value "Greenfield Crop Planning Dashboard".
010600     03  line  2.
010700         05  col   1     pic x(10)  value "Run date :".
010800         05  col  12     pic x(10)  source WS-Conv-Date.
010900     03  line  3.
011000         05  col   1                 value
011100             "-------------------------------------------".
011200*
011300 01  Dash-Totals-Line  Type Control Footing Final.
011400     03  line 5.
011500         05  col   1     pic x(22)  value "Total fields on file:".
011600         05  col  24     pic zzzz9  source WS-Dash-Fields.
011700     03  line + 2.
011800         05  col   1     pic x(22)  value "Total area (ha)     :".
011900         05  col  24     pic zz,zz9.99   source WS-Dash-Area.
012000     03  line + 2.
012100         05  col   1     pic x(22)  value "Total history recs  :".
012200         05  col  24     pic zzzz9  source WS-Dash-Hist-Recs.
012300*
012400 procedure                division.
012500*
012600 aa000-Main.
012700     perform aa005-Build-Run-Date.
012800     perform aa010-Open-Files.
012900     perform aa050-Count-Fields.
013000     perform aa060-Count-History.
013100     perform aa070-Print-Dashboard.
013200     perform aa990-Close-Files.
013300     stop run.
013400*
013500*    AA005 builds the report run-date heading from today's date -
013600*    the century/month/day split goes through WS-UK so the
013700*    "/" separators baked into WS-Date line up untouched.
013800*
013900 aa005-Build-Run-Date.
014000     accept WS-Run-Date-Ccyymmdd from date YYYYMMDD.
014100     move WS-Run-Date-Ccyymmdd (1:2)  to WS-Swap.
014200     move WS-Run-Date-Ccyymmdd (7:2)  to WS-Days.
014300     move WS-Run-Date-Ccyymmdd (5:2)  to WS-Month.
014400     move WS-Run-Date-Ccyymmdd (1:4)  to WS-Year.
014500     move WS-Date to WS-Conv-Date.
014600*
014700 aa010-Open-Files.
014800     open input  Field-Master-File.
014900     open input  Crop-Hist-File.
015000     open output Print-File.
015100     initiate Dashboard-Report.
015200*
015300*    AA050 totals the field master file - count plus area,
015400*    with an absent area on a record counted as zero, per
015500*    the dashboard spec.
015600*
015700 aa050-Count-Fields.
015800     perform aa052-Read-Fmst.
015900     perform aa055-Accum-Field
016000         until WS-Fmst-Eof.
016100*
016200 aa052-Read-Fmst.
016300     read Field-Master-File
016400         at end
016500             move "Y" to WS-Fmst-Eof-Switch
016600     end-read.
016700*
016800 aa055-Accum-Field.
016900     add 1 to WS-Dash-Fields.
017000     if Field-Area-Present = "Y"
017100         add Field-Area to WS-Dash-Area
017200     end-if.
017300     perform aa052-Read-Fmst.
017400*
017500 aa060-Count-History.
017600     perform aa062-Read-Hist.
017700     perform aa065-Accum-Hist
017800         until WS-Hist-Eof.
017900*
018000 aa062-Read-Hist.
018100     read Crop-Hist-File
018200         at end
018300             move "Y" to WS-Hist-Eof-Switch
018400     end-read.
018500*
018600 aa065-Accum-Hist.
018700     add 1 to WS-Dash-Hist-Recs.
018800     perform aa062-Read-Hist.
018900*
019000 aa070-Print-Dashboard.
019100     generate Dash-Totals-Line.
019200     terminate Dashboard-Report.
019300*
019400 aa990-Close-Files.
019500     close Field-Master-File.
019600     close Crop-Hist-File.
019700     close Print-File.
