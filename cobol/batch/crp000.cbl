000100*****************************************************************
000200*                                                               *
000300*            Field Intake - Validate & Derive Geometry          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             crp000.
001000*
001100 author.                 D A Pitt.
001200*
001300 installation.           Greenfield Data Services.
001400*
001500 date-written.           14/02/84.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (c) 1984 Greenfield Data
002000                          Services.  All rights reserved.
002100*
002200* Remarks.
002300*     Reads the field candidate intake file built by the data
002400*     entry bureau, validates each candidate against the eight
002500*     field-edit rules below, derives the bounding box and
002600*     centroid for accepted fields, and writes the Field Master
002700*     file used by the rest of the crop-planning suite.
002800*     Rejected candidates go to the Field Reject file with the
002900*     failing error code, not the Field Master file.
003000*
003100* Files used.
003200*     Field-Cand-File    (in)   intake from data entry.
003300*     Field-Master-File  (out)  accepted, validated fields.
003400*     Field-Reject-File  (out)  rejected candidates + error code.
003500*     Print-File         (out)  end of run totals.
003600*
003700* Changes.
003800*     14/02/84 dap     - Created.
003900*     19/05/87 rjh     - Added Bbox/Center derivation (AA090),
004000*                        widened Error-Code to 9(2).
004100*     11/09/91 twh     - Rule 8 soil type default added, was
004200*                        defaulting to spaces and blowing up the
004300*                        planting reports downstream.
004400*     30/03/92 klm     - Area-present switch now driven off
004500*                        Cand-Area-Present instead of testing
004600*                        Cand-Area against zero, per user request
004700*                        (a genuine zero area was being treated
004800*                        as "not supplied").
004900*     14/09/98 twh     - Year 2000 review - no 2-digit year
005000*                        fields in this program, Hist-Year and
005100*                        related copy work is all 4 digit.  No
005200*                        changes required, logged per audit
005300*                        request.
005400*     08/11/98 klm     - Rule 4 now checks every supplied vertex
005500*                        even after the first bad one, for an
005600*                        accurate AA090 bbox on partial accepts.
005700*                        (Reverted - spec requires first-failure
005800*                        reject per rule 221, restored 09/11/98.)
005900*     09/11/98 klm     - Reverted above, first failing rule wins
006000*                        and the candidate is rejected whole.
006100*     06/03/01 jqa     - Run date heading added at AA005/AA900
006200*                        ahead of the totals line, wiring up the
006300*                        shared date block per audit finding
006400*                        01-014.
006500*     11/02/04 rjh     - Print-Line given its own FD in the file
006600*                        section - it was sat loose in working
006700*                        storage with no file description
006800*                        behind it, never right even though the
006900*                        compiler never complained.
007000*
007100 environment             division.
007200 configuration           section.
007300 source-computer.        HONEYWELL-600.
007400 object-computer.        HONEYWELL-600.
007500 special-names.
007600     c01 is Top-Of-Form.
007700*
007800 input-output             section.
007900 file-control.
008000     copy selcrcand.
008100     copy selcrfmst.
008200     copy selcrrej.
008300     copy selcrprt.
008400*
008500 data                    division.
008600 file                    section.
008700 copy fdcrcand.
008800 copy fdcrfmst.
008900 copy fdcrrej.
009000*
009100 FD  Print-File.
009200 01  Print-Line            pic x(132).
009300*
009400 working-storage         section.
009500*
009600 77  CR-Cand-Status       pic xx.
009700 77  CR-Fmst-Status       pic xx.
009800 77  CR-Rej-Status        pic xx.
009900 77  CR-Prt-Status        pic xx.
010000*
010100 77  WS-Eof-Switch        pic x      value "N".
010200     88  WS-Eof           value "Y".
010300 77  WS-Ix                pic 9(2)   comp.
010400 77  WS-Vtx-Count         pic 9(2)   comp.
010500 77  WS-Lat-Sum            pic s9(5)v9(4)  comp.
010600 77  WS-Lng-Sum            pic s9(5)v9(4)  comp.
010700*
010800 copy wscrtots.
010900 copy wscrdate.
011000*
011100 01  WS-Run-Date-Line.
011200     03  filler            pic x(10)  value "Run date :".
011300     03  WS-Run-Date-Out   pic x(10).
011400     03  filler            pic x(112).
011500 01  WS-Totals-Line.
011600     03  filler            pic x(20)  value
011700             "Field intake totals:".
011800     03  filler            pic x(10)  value " Accepted ".
011900     03  WS-Tot-Acc        pic zzzz9.
012000     03  filler            pic x(10)  value "  Rejected".
012100     03  WS-Tot-Rej        pic zzzz9.
012200     03  filler            pic x(60).
012300*
012400 procedure                division.
012500*
012600 aa000-Main.
012700     perform aa005-Build-Run-Date.
012800     perform aa010-Open-Files.
012900     perform aa020-Read-Candidate.
013000     perform aa030-Process-Candidate
013100         until WS-Eof.
013200     perform aa900-Write-Totals.
013300     perform aa990-Close-Files.
013400     stop run.
013500*
013600*    AA005 builds the report run-date heading from today's date -
013700*    the century/month/day split goes through WS-UK so the
013800*    "/" separators baked into WS-Date line up untouched.
013900*
014000 aa005-Build-Run-Date.
014100     accept WS-Run-Date-Ccyymmdd from date YYYYMMDD.
014200     move WS-Run-Date-Ccyymmdd (1:2)  to WS-Swap.
014300     move WS-Run-Date-Ccyymmdd (7:2)  to WS-Days.
014400     move WS-Run-Date-Ccyymmdd (5:2)  to WS-Month.
014500     move WS-Run-Date-Ccyymmdd (1:4)  to WS-Year.
014600     move WS-Date to WS-Conv-Date.
014700*
014800 aa010-Open-Files.
014900     open input  Field-Cand-File.
015000     open output Field-Master-File.
015100     open output Field-Reject-File.
015200     open output Print-File.
015300     if CR-Cand-Status not = "00"
015400         display "CRP000 - FLDCAND OPEN ERROR " CR-Cand-Status
015500         move "Y" to WS-Eof-Switch
015600     end-if.
015700*
015800 aa020-Read-Candidate.
015900     read Field-Cand-File
016000         at end
016100             move "Y" to WS-Eof-Switch
016200     end-read.
016300*
016400 aa030-Process-Candidate.
016500     move zero             to Error-Code.
016600     move Cand-Point-Count to WS-Vtx-Count.
016700     move "Y"               to Valid-Flag.
016800     perform aa050-Validate-Candidate
016900         thru aa056-Validate-Exit.
017000     if Error-Code not = zero
017100         move "N"           to Valid-Flag
017200         perform aa070-Write-Reject
017300     else
017400         perform aa080-Move-Accepted
017500         perform aa090-Derive-Geometry
017600         perform aa095-Write-Master
017700     end-if.
017800     perform aa020-Read-Candidate.
017900*
018000*    AA050 thru AA056-Validate-Exit applies the eight field-edit
018100*    rules in the order laid down by the planning committee, one
018200*    rule per paragraph falling through to the next - the first
018300*    rule that fails sets Error-Code and jumps to the exit,
018400*    later rules are not checked.
018500*     11/02/04 rjh     - Split out of the one-paragraph AA050 and
018600*                        driven as a PERFORM ... THRU range from
018700*                        AA030, matching house practice elsewhere
018800*                        in the suite - was the only multi-rule
018900*                        chain in the program not built that way.
019000*
019100 aa050-Validate-Candidate.
019200*    Rule 1/2 - name must not be blank or all spaces.
019300     if Cand-Name = spaces
019400         move 01 to Error-Code
019500         go to aa056-Validate-Exit
019600     end-if.
019700*
019800 aa051-Validate-Point-Count.
019900*    Rule 3 - if any vertices supplied there must be at least 3.
020000     if Cand-Point-Count > zero
020100         and Cand-Point-Count < 3
020200             move 02 to Error-Code
020300             go to aa056-Validate-Exit
020400     end-if.
020500*
020600 aa052-Validate-Vertices.
020700*    Rule 4 - every supplied vertex must be a valid lat/lng pair.
020800     if Cand-Point-Count > zero
020900         perform aa057-Check-Vertices
021000         if Error-Code not = zero
021100             go to aa056-Validate-Exit
021200         end-if
021300     end-if.
021400*
021500 aa053-Validate-Area.
021600*    Rule 5 - area, if supplied, must be greater than zero.
021700     if Cand-Area-Present = "Y"
021800         and Cand-Area not > zero
021900             move 04 to Error-Code
022000             go to aa056-Validate-Exit
022100     end-if.
022200*
022300 aa054-Validate-Lat.
022400*    Rule 6 - field latitude, if non-zero, must be in range.
022500     if Cand-Lat not = zero
022600         if Cand-Lat < -90.0000 or Cand-Lat > 90.0000
022700             move 05 to Error-Code
022800             go to aa056-Validate-Exit
022900         end-if
023000     end-if.
023100*
023200 aa055-Validate-Lng.
023300*    Rule 7 - field longitude, if non-zero, must be in range.
023400     if Cand-Lng not = zero
023500         if Cand-Lng < -180.0000 or Cand-Lng > 180.0000
023600             move 06 to Error-Code
023700     end-if.
023800*
023900 aa056-Validate-Exit.
024000     exit.
024100*
024200 aa057-Check-Vertices.
024300     move zero to WS-Ix.
024400     perform aa059-Check-One-Vertex
024500         WS-Vtx-Count times.
024600*
024700 aa059-Check-One-Vertex.
024800     add 1 to WS-Ix.
024900     if Cand-Poly-Lat (WS-Ix) < -90.0000
025000         or Cand-Poly-Lat (WS-Ix) > 90.0000
025100             move 03 to Error-Code
025200     end-if.
025300     if Error-Code = zero
025400         if Cand-Poly-Lng (WS-Ix) < -180.0000
025500             or Cand-Poly-Lng (WS-Ix) > 180.0000
025600                 move 03 to Error-Code
025700         end-if
025800     end-if.
025900*
026000 aa070-Write-Reject.
026100     move Cand-Id          to Rej-Id.
026200     move Cand-Name        to Rej-Name.
026300     move Cand-Area        to Rej-Area.
026400     move Cand-Lat         to Rej-Lat.
026500     move Cand-Lng         to Rej-Lng.
026600     move Cand-Point-Count to Rej-Point-Count.
026700     move Error-Code       to Rej-Error-Code.
026800     evaluate Error-Code
026900         when 01
027000             move "Field name is blank" to Rej-Error-Text
027100         when 02
027200             move "Point count less than 3" to Rej-Error-Text
027300         when 03
027400             move "Polygon vertex out of range" to Rej-Error-Text
027500         when 04
027600             move "Area present but not positive"
027700                 to Rej-Error-Text
027800         when 05
027900             move "Field latitude out of range" to Rej-Error-Text
028000         when 06
028100             move "Field longitude out of range" to Rej-Error-Text
028200         when other
028300             move "Unknown reject reason" to Rej-Error-Text
028400     end-evaluate.
028500     write Field-Reject-Record.
028600     add 1 to WS-Rej-Cnt.
028700*
028800 aa080-Move-Accepted.
028900     move Cand-Id             to Field-Id.
029000     move Cand-Name           to Field-Name.
029100     move Cand-Area           to Field-Area.
029200     move Cand-Area-Present   to Field-Area-Present.
029300     move Cand-Lat            to Field-Lat.
029400     move Cand-Lng            to Field-Lng.
029500     move Cand-Poly-Point     to Poly-Point.
029600     move Cand-Soil-Type      to Soil-Type.
029700*    Rule 8 - default soil type to LOAM when left blank.
029800     if Soil-Type = spaces
029900         move "LOAM      " to Soil-Type
030000     end-if.
030100     move WS-Vtx-Count to Point-Count.
030200     move "Y"          to Valid-Flag.
030300     move zero         to Error-Code.
030400*
030500*    AA090 derives the bounding box over every supplied vertex
030600*    and the centroid - the centroid is the field's own lat/lng
030700*    when supplied, otherwise the mean of the vertices.
030800*
030900 aa090-Derive-Geometry.
031000     if Point-Count < 3
031100         move zero to Bbox-Min-Lat Bbox-Max-Lat
031200         move zero to Bbox-Min-Lng Bbox-Max-Lng
031300         move Field-Lat to Center-Lat
031400         move Field-Lng to Center-Lng
031500         go to aa090-Exit
031600     end-if.
031700     move Poly-Lat (1) to Bbox-Min-Lat Bbox-Max-Lat.
031800     move Poly-Lng (1) to Bbox-Min-Lng Bbox-Max-Lng.
031900     move zero         to WS-Lat-Sum WS-Lng-Sum.
032000     move zero         to WS-Ix.
032100     perform aa093-Accum-Vertex
032200         Point-Count times.
032300     if Field-Lat not = zero
032400         and Field-Lng not = zero
032500             move Field-Lat to Center-Lat
032600             move Field-Lng to Center-Lng
032700     else
032800         compute Center-Lat rounded
032900             = WS-Lat-Sum / Point-Count
033000         compute Center-Lng rounded
033100             = WS-Lng-Sum / Point-Count
033200     end-if.
033300 aa090-Exit.
033400     exit.
033500*
033600 aa093-Accum-Vertex.
033700     add 1 to WS-Ix.
033800     if Poly-Lat (WS-Ix) < Bbox-Min-Lat
033900         move Poly-Lat (WS-Ix) to Bbox-Min-Lat
034000     end-if.
034100     if Poly-Lat (WS-Ix) > Bbox-Max-Lat
034200         move Poly-Lat (WS-Ix) to Bbox-Max-Lat
034300     end-if.
034400     if Poly-Lng (WS-Ix) < Bbox-Min-Lng
034500         move Poly-Lng (WS-Ix) to Bbox-Min-Lng
034600     end-if.
034700     if Poly-Lng (WS-Ix) > Bbox-Max-Lng
034800         move Poly-Lng (WS-Ix) to Bbox-Max-Lng
034900     end-if.
035000     add Poly-Lat (WS-Ix) to WS-Lat-Sum.
035100     add Poly-Lng (WS-Ix) to WS-Lng-Sum.
035200*
035300 aa095-Write-Master.
035400     write Field-Master-Record.
035500     add 1 to WS-Acc-Cnt.
035600     add 1 to WS-Rec-Cnt.
035700*
035800 aa900-Write-Totals.
035900     move WS-Conv-Date to WS-Run-Date-Out.
036000     write Print-Line from WS-Run-Date-Line.
036100     move WS-Acc-Cnt  to WS-Tot-Acc.
036200     move WS-Rej-Cnt  to WS-Tot-Rej.
036300     write Print-Line from WS-Totals-Line.
036400*
036500 aa990-Close-Files.
036600     close Field-Cand-File.
036700     close Field-Master-File.
036800     close Field-Reject-File.
036900     close Print-File.
