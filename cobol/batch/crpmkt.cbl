000100*****************************************************************
000200*                                                               *
000300*                Market Price Trend Projection                 *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             crpmkt.
001000*
001100 author.                 T W Holt.
001200*
001300 installation.           Greenfield Data Services.
001400*
001500 date-written.           17/01/90.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (c) 1990 Greenfield Data
002000                          Services.  All rights reserved.
002100*
002200* Remarks.
002300*     Reads a file of price-trend requests (crop code + number of
002400*     days, defaulted to 30 when zero), looks up the crop's base
002500*     market price and runs a day-by-day fluctuation model back
002600*     N days, printing the projected price and percent change for
002700*     each day, oldest day first.
002800*
002900* Files used.
003000*     Mkt-Param-File     (in)   price-trend requests.
003100*     Print-File         (out)  price trend section.
003200*
003300* Changes.
003400*     17/01/90 twh     - Created.
003500*     22/05/94 klm     - Day count now defaulted to 30 when the
003600*                        request card carries zero, was printing
003700*                        a blank trend for a blank N field.
003800*     08/11/98 klm     - Y2K review - day counters are relative
003900*                        offsets, not calendar dates.  No change
004000*                        required.
004100*     06/03/01 jqa     - Run date heading added at AA005 (Mkt-Head
004200*                        line 3), wiring up the shared date block
004300*                        per audit finding 01-014.
004400*     11/02/04 rjh     - Print-Rec was sat loose with no FD
004500*                        behind it - replaced with a proper
004600*                        Print-File FD carrying Reports Are
004700*                        Price-Trend-Report, the record itself
004800*                        is Report Writer's to build.
004900*
005000 environment             division.
005100 configuration           section.
005200 source-computer.        HONEYWELL-600.
005300 object-computer.        HONEYWELL-600.
005400 special-names.
005500     c01 is Top-Of-Form.
005600*
005700 input-output             section.
005800 file-control.
005900     SELECT Mkt-Param-File  ASSIGN TO "MKTPARM"
006000            ORGANIZATION   IS SEQUENTIAL
006100            ACCESS MODE    IS SEQUENTIAL
006200            FILE STATUS    IS CR-Mkt-Status.
006300     copy selcrprt.
006400*
006500 data                    division.
006600 file                    section.
006700*
006800 FD  Mkt-Param-File.
006900 01  Mkt-Param-Record.
007000     03  Mkt-Param-Crop        pic x(8).
007100     03  Mkt-Param-Days        pic 9(3).
007200     03  filler                pic x(09).
007300*
007400 FD  Print-File
007500     reports are Price-Trend-Report.
007600*
007700 working-storage         section.
007800*
007900 77  CR-Mkt-Status          pic xx.
008000 77  CR-Prt-Status          pic xx.
008100 77  WS-Mkt-Eof-Switch       pic x      value "N".
008200     88  WS-Mkt-Eof         value "Y".
008300 77  WS-Mkt-Days            pic 9(3)   comp.
008400 77  WS-Mkt-Dx              pic 9(3)   comp.
008500 77  WS-Mkt-Quot            pic 9(3)   comp.
008600 77  WS-Mkt-Rem             pic 9(1)   comp.
008700*
008800 copy wscrtots.
008900 copy wscrdate.
009000 copy wscmkt.
009100*
009200 01  WS-Mkt-Result.
009300     03  WS-Mkt-Crop-Out       pic x(8).
009400     03  WS-Mkt-Base-Price     pic 9(6)       comp-3.
009500     03  WS-Mkt-Day-No         pic 9(3)       comp.
009600     03  WS-Mkt-Fluct          pic s9(1)v99   comp.
009700     03  WS-Mkt-Price          pic 9(6)v99    comp-3.
009800     03  WS-Mkt-Change-Pct     pic s9(3)v9    comp.
009900     03  filler                pic x(04).
010000*
010100 Report section.
010200*
010300 RD  Price-Trend-Report
010400     control      Final
010500     Page Limit   WS-Page-Lines
010600     Heading      1
010700     First Detail 4
010800     Last  Detail WS-Page-Lines.
010900*
011000 01  Mkt-Head  Type Page Heading.
011100     03  line 1.
011200         05  col   1     pic x(30)
011300                 value "Price Trend Projection".
011400     03  line 2.
011500         05  col   1     pic x(8)  source WS-Mkt-Crop-Out.
011600     03  line 3.
011700         05  col   1     pic x(10)  value "Run date :".
011800         05  col  12     pic x(10)  source WS-Conv-Date.
011900     03  line 4.
012000         05  col   1                 value "Day".
012100         05  col   8                 value "Price".
012200         05  col  22                 value "Change %".
012300*
012400 01  Mkt-Detail  Type Detail.
012500     03  line + 1.
012600         05  col   1     pic zzz       source WS-Mkt-Day-No.
012700         05  col   8     pic zzz,zz9.99
012800                                       source WS-Mkt-Price.
012900         05  col  22     pic z9.9-     source WS-Mkt-Change-Pct.
013000*
013100 procedure                division.
013200*
013300 aa000-Main.
013400     perform aa005-Build-Run-Date.
013500     perform aa010-Open-Files.
013600     perform aa020-Read-Param.
013700     perform aa030-Process-Request
013800         until WS-Mkt-Eof.
013900     perform aa990-Close-Files.
014000     stop run.
014100*
014200*    AA005 builds the report run-date heading from today's date -
014300*    the century/month/day split goes through WS-UK so the
014400*    "/" separators baked into WS-Date line up untouched.
014500*
014600 aa005-Build-Run-Date.
014700     accept WS-Run-Date-Ccyymmdd from date YYYYMMDD.
014800     move WS-Run-Date-Ccyymmdd (1:2)  to WS-Swap.
014900     move WS-Run-Date-Ccyymmdd (7:2)  to WS-Days.
015000     move WS-Run-Date-Ccyymmdd (5:2)  to WS-Month.
015100     move WS-Run-Date-Ccyymmdd (1:4)  to WS-Year.
015200     move WS-Date to WS-Conv-Date.
015300*
015400 aa010-Open-Files.
015500     open input  Mkt-Param-File.
015600     open output Print-File.
015700     initiate Price-Trend-Report.
015800*
015900 aa020-Read-Param.
016000     read Mkt-Param-File
016100         at end
016200             move "Y" to WS-Mkt-Eof-Switch
016300     end-read.
016400*
016500 aa030-Process-Request.
016600     perform aa050-Lookup-Price.
016700     perform aa060-Build-Trend.
016800     perform aa020-Read-Param.
016900*
017000*    AA050 looks up the crop's base price in the compiled-in
017100*    market table - an unrecognised crop code takes the default
017200*    price, and a zero day count on the request card takes the
017300*    standing default of 30 days.
017400*
017500 aa050-Lookup-Price.
017600     move Mkt-Param-Crop to WS-Mkt-Crop-Out.
017700     if Mkt-Param-Days = zero
017800         move 30 to WS-Mkt-Days
017900     else
018000         move Mkt-Param-Days to WS-Mkt-Days
018100     end-if.
018200     set Mkt-Ix to 1.
018300     search WS-Mkt-Entry
018400         at end
018500             move WS-Mkt-Dflt-Price to WS-Mkt-Base-Price
018600         when WS-Mkt-Crop (Mkt-Ix) = Mkt-Param-Crop
018700             move WS-Mkt-Price (Mkt-Ix) to WS-Mkt-Base-Price
018800     end-search.
018900*
019000*    AA060 runs the day-by-day fluctuation model from day N
019100*    (oldest) down to day 1 (most recent), printing one line a
019200*    day.  The fluctuation cycles on a 7 day pattern, -0.03 to
019300*    +0.03 of the base price.
019400*
019500 aa060-Build-Trend.
019600     perform aa063-Print-One-Day
019700         varying WS-Mkt-Dx from WS-Mkt-Days by -1
019800         until WS-Mkt-Dx < 1.
019900*
020000 aa063-Print-One-Day.
020100     move WS-Mkt-Dx to WS-Mkt-Day-No.
020200     divide WS-Mkt-Dx by 7 giving WS-Mkt-Quot
020300         remainder WS-Mkt-Rem.
020400     compute WS-Mkt-Fluct = (WS-Mkt-Rem - 3) * 0.01.
020500     compute WS-Mkt-Price rounded
020600         = WS-Mkt-Base-Price * (1 + WS-Mkt-Fluct).
020700     compute WS-Mkt-Change-Pct rounded
020800         = WS-Mkt-Fluct * 100.
020900     generate Mkt-Detail.
021000*
021100 aa990-Close-Files.
021200     close Mkt-Param-File.
021300     close Print-File.
