000100*****************************************************************
000200*                                                               *
000300*              Crop Profitability Model - By Request             *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             crppft.
001000*
001100 author.                 K L Marsh.
001200*
001300 installation.           Greenfield Data Services.
001400*
001500 date-written.           30/03/92.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (c) 1992 Greenfield Data
002000                          Services.  All rights reserved.
002100*
002200* Remarks.
002300*     Loads the crop rule table (fertiliser N/P/K per crop) from
002400*     Crop-Rule-File, then for each profitability request (crop
002500*     code, area, expected yield t/ha) works out the fertiliser
002600*     and other costs, the revenue at the current market price,
002700*     the profit and profitability percentage, and the totals
002800*     for the area requested.  A crop with no rule record is
002900*     printed as a skipped result - there is nothing to cost.
003000*
003100* Files used.
003200*     Crop-Rule-File     (in)   fertiliser rule per crop - loaded
003300*                               to a table once at start of run.
003400*     Pft-Param-File     (in)   profitability requests.
003500*     Print-File         (out)  profitability result section.
003600*
003700* Changes.
003800*     30/03/92 klm     - Created.
003900*     11/02/96 twh     - Skipped-result line added for a crop with
004000*                        no rule record, was abending on a table
004100*                        search miss.
004200*     08/11/98 klm     - Y2K review - no date fields held in this
004300*                        program.  No change required.
004400*     06/03/01 jqa     - Run date heading added at AA005 (Pft-Head
004500*                        line 2), wiring up the shared date block
004600*                        per audit finding 01-014.
004700*     11/02/04 rjh     - Print-Rec was sat loose with no FD
004800*                        behind it - replaced with a proper
004900*                        Print-File FD carrying Reports Are
005000*                        Profitability-Report, the record
005100*                        itself is Report Writer's to build.
005200*
005300 environment             division.
005400 configuration           section.
005500 source-computer.        HONEYWELL-600.
005600 object-computer.        HONEYWELL-600.
005700 special-names.
005800     c01 is Top-Of-Form.
005900*
006000 input-output             section.
006100 file-control.
006200     copy selcrrule.
006300     SELECT Pft-Param-File  ASSIGN TO "PFTPARM"
006400            ORGANIZATION   IS SEQUENTIAL
006500            ACCESS MODE    IS SEQUENTIAL
006600            FILE STATUS    IS CR-Pft-Status.
006700     copy selcrprt.
006800*
006900 data                    division.
007000 file                    section.
007100 copy fdcrrule.
007200*
007300 FD  Pft-Param-File.
007400 01  Pft-Param-Record.
007500     03  Pft-Param-Crop        pic x(8).
007600     03  Pft-Param-Area        pic s9(5)v99.
007700     03  Pft-Param-Yield       pic s9(4)v99.
007800     03  filler                pic x(03).
007900*
008000 FD  Print-File
008100     reports are Profitability-Report.
008200*
008300 working-storage         section.
008400*
008500 77  CR-Pft-Status          pic xx.
008600 77  CR-Rule-Status         pic xx.
008700 77  CR-Prt-Status          pic xx.
008800*
008900 77  WS-Rule-Eof-Switch      pic x      value "N".
009000     88  WS-Rule-Eof        value "Y".
009100 77  WS-Pft-Eof-Switch       pic x      value "N".
009200     88  WS-Pft-Eof         value "Y".
009300 77  WS-Rule-Found-Switch    pic x      value "N".
009400     88  WS-Rule-Found      value "Y".
009500*
009600 copy wscrtots.
009700 copy wscrdate.
009800 copy wscrule.
009900 copy wscmkt.
010000*
010100 01  WS-Pft-Result.
010200     03  WS-Pft-Crop-Out       pic x(8).
010300     03  WS-Pft-Area-Out       pic s9(5)v99   comp-3.
010400     03  WS-Pft-Yield-Out      pic s9(4)v99   comp-3.
010500     03  WS-Pft-Price          pic 9(6)       comp-3.
010600     03  WS-Pft-Fert-Cost      pic s9(7)v99   comp-3.
010700     03  WS-Pft-Costs-Ha       pic s9(7)v99   comp-3.
010800     03  WS-Pft-Revenue-Ha     pic s9(7)v99   comp-3.
010900     03  WS-Pft-Profit-Ha      pic s9(7)v99   comp-3.
011000     03  WS-Pft-Pftblty-Pct    pic s9(5)v9    comp.
011100     03  WS-Pft-Total-Revenue  pic s9(9)v99   comp-3.
011200     03  WS-Pft-Total-Profit   pic s9(9)v99   comp-3.
011300     03  filler                pic x(04).
011400*
011500 Report section.
011600*
011700 RD  Profitability-Report
011800     control      Final
011900     Page Limit   WS-Page-Lines
012000     Heading      1
012100     First Detail 4
012200     Last  Detail WS-Page-Lines.
012300*
012400 01  Pft-Head  Type Page Heading.
012500     03  line 1.
012600         05  col   1     pic x(30)
012700                 value "Crop Profitability Result".
012800     03  line 2.
012900         05  col   1     pic x(10)  value "Run date :".
013000         05  col  12     pic x(10)  source WS-Conv-Date.
013100     03  line 3.
013200         05  col   1                 value "Crop".
013300         05  col  10                 value "Area".
013400         05  col  22                 value "Yld/Ha".
013500         05  col  31                 value "Price".
013600         05  col  44                 value "Rev/Ha".
013700         05  col  56                 value "Cost/Ha".
013800         05  col  68                 value "Prof/Ha".
013900         05  col  80                 value "Prof %".
014000         05  col  90                 value "Tot Revenue".
014100         05  col 105                 value "Tot Profit".
014200*
014300 01  Pft-Detail  Type Detail.
014400     03  line + 2.
014500         05  col   1     pic x(8)       source WS-Pft-Crop-Out.
014600         05  col  10     pic zz,zz9.99  source WS-Pft-Area-Out.
014700         05  col  22     pic zz9.99     source WS-Pft-Yield-Out.
014800         05  col  31     pic zzz,zz9    source WS-Pft-Price.
014900         05  col  44     pic zz,zz9.99  source WS-Pft-Revenue-Ha.
015000         05  col  56     pic zz,zz9.99  source WS-Pft-Costs-Ha.
015100         05  col  68     pic z,zz9.99-  source WS-Pft-Profit-Ha.
015200         05  col  80     pic zzz9.9-    source WS-Pft-Pftblty-Pct.
015300         05  col  90     pic zz,zzz,zz9.99
015400                                  source WS-Pft-Total-Revenue.
015500         05  col 105     pic z,zzz,zz9.99-
015600                                  source WS-Pft-Total-Profit.
015700*
015800 01  Pft-Skip-Line  Type Detail.
015900     03  line + 2.
016000         05  col   1     pic x(8)       source WS-Pft-Crop-Out.
016100         05  col  10     pic x(40)      value
016200                 "- no rule record on file, skipped -".
016300*
016400 procedure                division.
016500*
016600 aa000-Main.
016700     perform aa005-Build-Run-Date.
016800     perform aa010-Open-Files.
016900     perform aa020-Load-Rule-Table.
017000     perform aa030-Read-Param.
017100     perform aa040-Process-Request
017200         until WS-Pft-Eof.
017300     perform aa990-Close-Files.
017400     stop run.
017500*
017600*    AA005 builds the report run-date heading from today's date -
017700*    the century/month/day split goes through WS-UK so the
017800*    "/" separators baked into WS-Date line up untouched.
017900*
018000 aa005-Build-Run-Date.
018100     accept WS-Run-Date-Ccyymmdd from date YYYYMMDD.
018200     move WS-Run-Date-Ccyymmdd (1:2)  to WS-Swap.
018300     move WS-Run-Date-Ccyymmdd (7:2)  to WS-Days.
018400     move WS-Run-Date-Ccyymmdd (5:2)  to WS-Month.
018500     move WS-Run-Date-Ccyymmdd (1:4)  to WS-Year.
018600     move WS-Date to WS-Conv-Date.
018700*
018800 aa010-Open-Files.
018900     open input  Crop-Rule-File.
019000     open input  Pft-Param-File.
019100     open output Print-File.
019200     initiate Profitability-Report.
019300*
019400 aa020-Load-Rule-Table.
019500     perform aa023-Read-Rule.
019600     perform aa025-Add-Rule-Entry
019700         until WS-Rule-Eof.
019800     close Crop-Rule-File.
019900*
020000 aa023-Read-Rule.
020100     read Crop-Rule-File
020200         at end
020300             move "Y" to WS-Rule-Eof-Switch
020400     end-read.
020500*
020600 aa025-Add-Rule-Entry.
020700     add 1 to WS-Rule-Count.
020800     set Rule-Ix to WS-Rule-Count.
020900     move Rule-Crop    to WS-Rule-Crop (Rule-Ix).
021000     move Rule-Family  to WS-Rule-Family (Rule-Ix).
021100     move Rule-Fert-N  to WS-Rule-Fert-N (Rule-Ix).
021200     move Rule-Fert-P  to WS-Rule-Fert-P (Rule-Ix).
021300     move Rule-Fert-K  to WS-Rule-Fert-K (Rule-Ix).
021400     perform aa023-Read-Rule.
021500*
021600 aa030-Read-Param.
021700     read Pft-Param-File
021800         at end
021900             move "Y" to WS-Pft-Eof-Switch
022000     end-read.
022100*
022200 aa040-Process-Request.
022300     perform aa050-Lookup-Rule.
022400     if WS-Rule-Found
022500         perform aa055-Lookup-Price
022600         perform aa060-Compute-Profitability
022700         generate Pft-Detail
022800     else
022900         generate Pft-Skip-Line
023000     end-if.
023100     perform aa030-Read-Param.
023200*
023300*    AA050 searches the rule table (loaded at AA020) for the
023400*    requested crop - a miss leaves WS-Rule-Found-Switch at "N"
023500*    and the request is printed as a skipped result.
023600*
023700 aa050-Lookup-Rule.
023800     move Pft-Param-Crop  to WS-Pft-Crop-Out.
023900     move Pft-Param-Area  to WS-Pft-Area-Out.
024000     move Pft-Param-Yield to WS-Pft-Yield-Out.
024100     move "N" to WS-Rule-Found-Switch.
024200     if WS-Rule-Count > zero
024300         set Rule-Ix to 1.
024400         search WS-Rule-Entry
024500             at end
024600                 move "N" to WS-Rule-Found-Switch
024700             when WS-Rule-Crop (Rule-Ix) = Pft-Param-Crop
024800                 move "Y" to WS-Rule-Found-Switch
024900         end-search
025000     end-if.
025100*
025200 aa055-Lookup-Price.
025300     set Mkt-Ix to 1.
025400     search WS-Mkt-Entry
025500         at end
025600             move WS-Mkt-Dflt-Price to WS-Pft-Price
025700         when WS-Mkt-Crop (Mkt-Ix) = Pft-Param-Crop
025800             move WS-Mkt-Price (Mkt-Ix) to WS-Pft-Price
025900     end-search.
026000*
026100 aa060-Compute-Profitability.
026200     compute WS-Pft-Fert-Cost
026300         = WS-Rule-Fert-N (Rule-Ix) * 50
026400         + WS-Rule-Fert-P (Rule-Ix) * 40
026500         + WS-Rule-Fert-K (Rule-Ix) * 30.
026600     compute WS-Pft-Costs-Ha rounded
026700         = WS-Pft-Fert-Cost + 15000.
026800     compute WS-Pft-Revenue-Ha rounded
026900         = WS-Pft-Yield-Out * WS-Pft-Price.
027000     compute WS-Pft-Profit-Ha
027100         = WS-Pft-Revenue-Ha - WS-Pft-Costs-Ha.
027200     if WS-Pft-Costs-Ha > zero
027300         compute WS-Pft-Pftblty-Pct rounded
027400             = WS-Pft-Profit-Ha / WS-Pft-Costs-Ha * 100
027500     else
027600         move zero to WS-Pft-Pftblty-Pct
027700     end-if.
027800     compute WS-Pft-Total-Revenue rounded
027900         = WS-Pft-Revenue-Ha * WS-Pft-Area-Out.
028000     compute WS-Pft-Total-Profit rounded
028100         = WS-Pft-Profit-Ha * WS-Pft-Area-Out.
028200*
028300 aa990-Close-Files.
028400     close Pft-Param-File.
028500     close Print-File.
