000100*****************************************************************
000200*                                                               *
000300*           Planting History Listing - Year / Season             *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             crphis.
001000*
001100 author.                 R J Hale.
001200*
001300 installation.           Greenfield Data Services.
001400*
001500 date-written.           02/10/86.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (c) 1986 Greenfield Data
002000                          Services.  All rights reserved.
002100*
002200* Remarks.
002300*     Lists the planting history file, most recent year first and,
002400*     within a year, Spring before Summer before Autumn before
002500*     anything else, joined to the field master for the field
002600*     name and area.  An optional year filter may be keyed at
002700*     WS-Filter-Year - zero means every year.  Prints a record
002800*     count line at each year break.
002900*
003000* Files used.
003100*     Field-Master-File  (in)   accepted fields - loaded to a
003200*                               table for the name/area join.
003300*     Crop-Hist-File     (in)   planting history.
003400*     Sort-Work-File     (wk)   year desc / season rank asc.
003500*     Print-File         (out)  history listing section.
003600*
003700* Changes.
003800*     02/10/86 rjh     - Created.
003900*     14/04/90 twh     - Field table widened to 1000 entries, was
004000*                        500 and the co-op's field count outgrew
004100*                        it within four seasons.
004200*     14/09/98 twh     - Year 2000 review - Hist-Year held 9(4)
004300*                        throughout, no 2-digit year in this
004400*                        program.  No change required.
004500*     06/03/01 jqa     - Run date heading added at AA005
004600*                        (Hist-Head line 2), wiring up the
004700*                        shared date block per audit finding
004800*                        01-014.
004900*     11/02/04 rjh     - Print-Rec was sat loose with no FD
005000*                        behind it - replaced with a proper
005100*                        Print-File FD carrying Reports Are
005200*                        History-Report, the record itself is
005300*                        Report Writer's to build.
005400*
005500 environment             division.
005600 configuration           section.
005700 source-computer.        HONEYWELL-600.
005800 object-computer.        HONEYWELL-600.
005900 special-names.
006000     c01 is Top-Of-Form.
006100*
006200 input-output             section.
006300 file-control.
006400     copy selcrfmst.
006500     copy selcrhist.
006600     copy selcrprt.
006700     SELECT Sort-Work-File  ASSIGN TO "SORTWK01".
006800*
006900 data                    division.
007000 file                    section.
007100 copy fdcrfmst.
007200 copy fdcrhist.
007300*
007400 FD  Print-File
007500     reports are History-Report.
007600*
007700 SD  Sort-Work-File.
007800 01  Sort-Hist-Rec.
007900     03  Sort-Year              pic 9(4)        comp.
008000     03  Sort-Season-Rank       pic 9(1)        comp.
008100     03  Sort-Field-Id          pic 9(5)        comp.
008200     03  Sort-Season            pic x(6).
008300     03  Sort-Crop              pic x(8).
008400     03  Sort-Yield             pic s9(4)v99.
008500     03  Sort-Yield-Present     pic x.
008600     03  Sort-Notes             pic x(40).
008700     03  filler                 pic x(04).
008800*
008900 working-storage         section.
009000*
009100 77  CR-Fmst-Status       pic xx.
009200 77  CR-Hist-Status       pic xx.
009300 77  CR-Prt-Status        pic xx.
009400*
009500 77  WS-Fmst-Eof-Switch   pic x      value "N".
009600     88  WS-Fmst-Eof      value "Y".
009700 77  WS-Hist-Eof-Switch   pic x      value "N".
009800     88  WS-Hist-Eof      value "Y".
009900 77  WS-Sort-Eof-Switch   pic x      value "N".
010000     88  WS-Sort-Eof      value "Y".
010100 77  WS-Filter-Year       pic 9(4)   comp  value zero.
010200 77  WS-Fld-Ix            pic 9(4)   comp.
010300 77  WS-One               pic 9      comp  value 1.
010400*
010500 copy wscrtots.
010600 copy wscrdate.
010700*
010800 01  WS-Field-Table.
010900     03  WS-Fld-Count         pic 9(4)   comp   value zero.
011000     03  WS-Fld-Entry  occurs 1000 times indexed by Fld-Ix.
011100         05  WS-Fld-Id          pic 9(5)   comp.
011200         05  WS-Fld-Name        pic x(30).
011300         05  WS-Fld-Area        pic s9(5)v99.
011400         05  WS-Fld-Area-Pres   pic x.
011500     03  filler               pic x(04).
011600*
011700 01  WS-Join-Fields.
011800     03  WS-Join-Name          pic x(30)  value spaces.
011900     03  WS-Join-Area-Edit.
012000         05  WS-Join-Area      pic zz,zz9.99.
012100     03  filler                pic x(04).
012200*
012300 01  WS-Yield-Print.
012400     03  WS-Yield-Edit          pic zzz9.99.
012500     03  filler                 pic x(04).
012600*
012700 Report section.
012800*
012900 RD  History-Report
013000     control      Sort-Year
013100     Page Limit   WS-Page-Lines
013200     Heading      1
013300     First Detail 4
013400     Last  Detail WS-Page-Lines.
013500*
013600 01  Hist-Head  Type Page Heading.
013700     03  line 1.
013800         05  col   1     pic x(30)
013900                 value "Planting History Listing".
014000     03  line 2.
014100         05  col   1     pic x(10)  value "Run date :".
014200         05  col  12     pic x(10)  source WS-Conv-Date.
014300     03  line 3.
014400         05  col   1                 value "Year".
014500         05  col   8                 value "Season".
014600         05  col  16                 value "Crop".
014700         05  col  26                 value "Field Name".
014800         05  col  48                 value "Area".
014900         05  col  59                 value "Yield".
015000         05  col  69                 value "Notes".
015100*
015200 01  Hist-Detail  Type Detail.
015300     03  line + 1.
015400         05  col   1     pic 9(4)       source Sort-Year.
015500         05  col   8     pic x(6)       source Sort-Season.
015600         05  col  16     pic x(8)       source Sort-Crop.
015700         05  col  26     pic x(30)      source WS-Join-Name.
015800         05  col  48     pic zz,zz9.99  source WS-Join-Area.
015900         05  col  59     pic x(7)       source WS-Yield-Print.
016000         05  col  69     pic x(40)      source Sort-Notes.
016100*
016200 01  Hist-Year-Line  Type Control Footing Sort-Year  line + 2.
016300     03  col   1         pic x(23)  value
016400             "Records for this year:".
016500     03  col  25         pic zzzz9  sum WS-One.
016600*
016700 procedure                division.
016800*
016900 aa000-Main.
017000     perform aa005-Build-Run-Date.
017100     perform aa010-Open-Files.
017200     perform aa020-Load-Field-Table.
017300     sort Sort-Work-File
017400         descending key Sort-Year
017500         ascending  key Sort-Season-Rank
017600         input  procedure aa050-Load-And-Sort
017700         output procedure aa080-Print-Sorted.
017800     perform aa990-Close-Files.
017900     stop run.
018000*
018100*    AA005 builds the report run-date heading from today's date -
018200*    the century/month/day split goes through WS-UK so the
018300*    "/" separators baked into WS-Date line up untouched.
018400*
018500 aa005-Build-Run-Date.
018600     accept WS-Run-Date-Ccyymmdd from date YYYYMMDD.
018700     move WS-Run-Date-Ccyymmdd (1:2)  to WS-Swap.
018800     move WS-Run-Date-Ccyymmdd (7:2)  to WS-Days.
018900     move WS-Run-Date-Ccyymmdd (5:2)  to WS-Month.
019000     move WS-Run-Date-Ccyymmdd (1:4)  to WS-Year.
019100     move WS-Date to WS-Conv-Date.
019200*
019300 aa010-Open-Files.
019400     open input  Field-Master-File.
019500     open input  Crop-Hist-File.
019600     open output Print-File.
019700     initiate History-Report.
019800*
019900*    AA020 loads the whole field master into an in-memory table,
020000*    keyed by position, so the history listing can join to the
020100*    field name/area without a second keyed read.
020200*
020300 aa020-Load-Field-Table.
020400     perform aa023-Read-Fmst.
020500     perform aa025-Add-Field-Entry
020600         until WS-Fmst-Eof.
020700     close Field-Master-File.
020800*
020900 aa023-Read-Fmst.
021000     read Field-Master-File
021100         at end
021200             move "Y" to WS-Fmst-Eof-Switch
021300     end-read.
021400*
021500 aa025-Add-Field-Entry.
021600     add 1 to WS-Fld-Count.
021700     set Fld-Ix to WS-Fld-Count.
021800     move Field-Id             to WS-Fld-Id (Fld-Ix).
021900     move Field-Name           to WS-Fld-Name (Fld-Ix).
022000     move Field-Area           to WS-Fld-Area (Fld-Ix).
022100     move Field-Area-Present   to WS-Fld-Area-Pres (Fld-Ix).
022200     perform aa023-Read-Fmst.
022300*
022400*    AA050 is the SORT input procedure - it applies the optional
022500*    year filter and works out the season rank (Spring 1, Summer
022600*    2, Autumn 3, anything else 4) before releasing the row.
022700*
022800 aa050-Load-And-Sort.
022900     perform aa053-Read-Hist.
023000     perform aa055-Release-One-Hist
023100         until WS-Hist-Eof.
023200*
023300 aa053-Read-Hist.
023400     read Crop-Hist-File
023500         at end
023600             move "Y" to WS-Hist-Eof-Switch
023700     end-read.
023800*
023900 aa055-Release-One-Hist.
024000     if WS-Filter-Year = zero
024100         or Hist-Year = WS-Filter-Year
024200             move Hist-Year          to Sort-Year
024300             move Hist-Field-Id      to Sort-Field-Id
024400             move Hist-Season       to Sort-Season
024500             move Hist-Crop         to Sort-Crop
024600             move Hist-Yield        to Sort-Yield
024700             move Hist-Yield-Present to Sort-Yield-Present
024800             move Hist-Notes        to Sort-Notes
024900             evaluate Hist-Season
025000                 when "SPRING"
025100                     move 1 to Sort-Season-Rank
025200                 when "SUMMER"
025300                     move 2 to Sort-Season-Rank
025400                 when "AUTUMN"
025500                     move 3 to Sort-Season-Rank
025600                 when other
025700                     move 4 to Sort-Season-Rank
025800             end-evaluate
025900             release Sort-Hist-Rec
026000     end-if.
026100     perform aa053-Read-Hist.
026200*
026300*    AA080 is the SORT output procedure - for each sorted row it
026400*    looks up the owning field's name and area, formats the
026500*    yield (blank when not supplied) and prints the detail line.
026600*    Report Writer drives the per-year break line off Sort-Year.
026700*
026800 aa080-Print-Sorted.
026900     perform aa083-Return-One-Sorted
027000         until WS-Sort-Eof.
027100     terminate History-Report.
027200*
027300 aa083-Return-One-Sorted.
027400     return Sort-Work-File
027500         at end
027600             move "Y" to WS-Sort-Eof-Switch
027700     end-return.
027800     if not WS-Sort-Eof
027900         perform aa085-Join-Field
028000         perform aa087-Format-Yield
028100         generate Hist-Detail
028200     end-if.
028300*
028400 aa085-Join-Field.
028500     move spaces to WS-Join-Name.
028600     move zero   to WS-Join-Area.
028700     perform aa086-Scan-Field-Table
028800         varying WS-Fld-Ix from 1 by 1
028900         until WS-Fld-Ix > WS-Fld-Count
029000             or WS-Fld-Id (WS-Fld-Ix) = Sort-Field-Id.
029100     if WS-Fld-Ix not > WS-Fld-Count
029200         move WS-Fld-Name (WS-Fld-Ix)  to WS-Join-Name
029300         if WS-Fld-Area-Pres (WS-Fld-Ix) = "Y"
029400             move WS-Fld-Area (WS-Fld-Ix) to WS-Join-Area
029500         end-if
029600     end-if.
029700*
029800 aa086-Scan-Field-Table.
029900     continue.
030000*
030100 aa087-Format-Yield.
030200     if Sort-Yield-Present = "Y"
030300         move Sort-Yield to WS-Yield-Edit
030400     else
030500         move spaces to WS-Yield-Print
030600     end-if.
030700*
030800 aa990-Close-Files.
030900     close Crop-Hist-File.
031000     close Print-File.
