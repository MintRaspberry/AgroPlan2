000100*****************************************
000200*                                       *
000300* Record Definition For Field Candidate *
000400*            File                       *
000500*    Intake - no key, read sequential   *
000600*****************************************
000700* File size 194 bytes.
000800*
000900* One candidate field per record, as submitted for intake by
001000* crp000.  Layout mirrors Field-Master-Record less the derived
001100* geometry/validation group - those are computed, not supplied.
001200*
001300* 14/02/84 dap - Created.
001400*
001500 FD  Field-Cand-File.
001600*
001700 01  Field-Cand-Record.
001800     03  Cand-Id                pic 9(5)        comp.
001900     03  Cand-Name              pic x(30).
002000     03  Cand-Area              pic s9(5)v99.
002100*    Cand-Area-Present - Y if area was supplied.
002200     03  Cand-Area-Present      pic x.
002300     03  Cand-Lat               pic s9(3)v9(4).
002400     03  Cand-Lng               pic s9(3)v9(4).
002500     03  Cand-Point-Count       pic 9(2)        comp.
002600     03  Cand-Poly-Point        occurs 10.
002700         05  Cand-Poly-Lat      pic s9(3)v9(4).
002800         05  Cand-Poly-Lng      pic s9(3)v9(4).
002900     03  Cand-Soil-Type         pic x(10).
003000     03  filler                 pic x(09).
003100*
