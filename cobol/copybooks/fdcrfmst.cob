000100*****************************************
000200*                                       *
000300* Record Definition For Field Master    *
000400*            File                       *
000500*    Uses Field-Id as key                *
000600*****************************************
000700* File size 260 bytes.
000800*
000900* Holds one farm field per record, as accepted out of the
001000* intake run (crp000).  Polygon vertices are stored up to
001100* 10 points - anything beyond that is a data-entry error and
001200* is rejected at intake, see crp000 AA050-Validate-Candidate.
001300*
001400* 14/02/84 dap - Created.
001500* 19/05/87 rjh - Added Bbox/Center derived group, error code
001600*                  widened to 9(2) to match crp000 reject codes.
001700*
001800 FD  Field-Master-File.
001900*
002000 01  Field-Master-Record.
002100     03  Field-Id               pic 9(5)        comp.
002200     03  Field-Name             pic x(30).
002300     03  Field-Area             pic s9(5)v99.
002400*    Field-Area-Present - Y if area was supplied on intake.
002500     03  Field-Area-Present     pic x.
002600     03  Field-Lat              pic s9(3)v9(4).
002700     03  Field-Lng              pic s9(3)v9(4).
002800     03  Point-Count            pic 9(2)        comp.
002900     03  Poly-Point             occurs 10.
003000         05  Poly-Lat           pic s9(3)v9(4).
003100         05  Poly-Lng           pic s9(3)v9(4).
003200*    Flat view of the polygon, used by crp000 AA090 when it
003300*    scans for the bounding-box min/max over both axes.
003400     03  Poly-Point-Flat  redefines Poly-Point.
003500         05  Poly-Ord-Pair      pic s9(3)v9(4)  occurs 20.
003600     03  Soil-Type              pic x(10).
003700     03  Field-Derived.
003800         05  Bbox-Min-Lat       pic s9(3)v9(4).
003900         05  Bbox-Max-Lat       pic s9(3)v9(4).
004000         05  Bbox-Min-Lng       pic s9(3)v9(4).
004100         05  Bbox-Max-Lng       pic s9(3)v9(4).
004200         05  Center-Lat         pic s9(3)v9(4).
004300         05  Center-Lng         pic s9(3)v9(4).
004400*    Valid-Flag - Y accepted, N rejected.
004500     03  Valid-Flag             pic x.
004600     03  Error-Code             pic 9(2)        comp.
004700     03  filler                 pic x(06).
004800*
