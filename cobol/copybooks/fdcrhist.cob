000100*****************************************
000200*                                       *
000300* Record Definition For Crop History    *
000400*            File                       *
000500*    Sorted by Hist-Field-Id, Hist-Year *
000600*****************************************
000700* File size 80 bytes.
000800*
000900* One planting per field per year/season.  Hist-Yield is only
001000* meaningful when Yield-Present = "Y" - an absent yield is
001100* carried as zero so the accumulators in crpyld never need a
001200* special case for it.
001300*
001400* 11/10/86 dap - Created.
001500* 23/03/91 klm - Added Hist-Season-Rank redefines for the
001600*                  year-desc/season-asc sort used by crphis.
001700* 14/05/03 rjh - Hist-Sort-Key redefines removed - crphis builds
001800*                  its own SD sort record (Sort-Hist-Rec) and
001900*                  this one was never referenced, just sitting
002000*                  here duplicating Sort-Year against it.
002100*
002200 FD  Crop-Hist-File.
002300*
002400 01  Crop-Hist-Record.
002500     03  Hist-Id                pic 9(5)        comp.
002600     03  Hist-Field-Id          pic 9(5)        comp.
002700     03  Hist-Year              pic 9(4)        comp.
002800     03  Hist-Season            pic x(6).
002900     03  Hist-Crop              pic x(8).
003000     03  Hist-Yield             pic s9(4)v99.
003100     03  Hist-Yield-Present     pic x.
003200     03  Hist-Notes             pic x(40).
003300     03  filler                 pic x(04).
003400*
