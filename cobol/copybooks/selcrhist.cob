000100* Crop History file - sequential, sorted by Field-Id, Year.
000200* 11/10/86 dap - Created.
000300 SELECT Crop-Hist-File  ASSIGN TO "CROPHIS"
000400        ORGANIZATION   IS SEQUENTIAL
000500        ACCESS MODE    IS SEQUENTIAL
000600        FILE STATUS    IS CR-Hist-Status.
