000100*****************************************
000200* Weather Working Areas - current obs,  *
000300*  N-day forecast table, used by crpwth *
000400*  (U8).  Forecast/historical data is   *
000500*  synthetic - see AA080/AA090.         *
000600*****************************************
000700* 30/03/92 klm - Created.
000800* 14/09/98 twh - Forecast table widened to 60 days, was 31 -
000900*                  a 45 day request blew the subscript.
001000* 19/07/01 rjh - Historical weather table added (AA090/AA095),
001100*                  was carrying the forecast model only - the
001200*                  agronomist wanted a back-dated comparison
001300*                  line alongside the forward forecast.
001400*
001500* Fixed default current observation, used when no live reading
001600* is supplied - no live feed is called, station reads go stale.
001700*
001800 01  WS-Wx-Current.
001900     03  Wx-Cur-Day-No        pic 9(3)       comp   value zero.
002000     03  Wx-Cur-Temp          pic s9(3)v9           value +15.5.
002100     03  Wx-Cur-Temp-Min      pic s9(3)v9           value +12.0.
002200     03  Wx-Cur-Temp-Max      pic s9(3)v9           value +18.0.
002300     03  Wx-Cur-Humidity      pic 9(3)       comp   value 65.
002400     03  Wx-Cur-Pressure      pic 9(4)       comp   value 1013.
002500     03  Wx-Cur-Wind          pic 9(2)v9            value 3.2.
002600     03  Wx-Cur-Precip        pic 9(3)v9            value 0.0.
002700     03  filler               pic x(04).
002800*
002900 01  WS-Wx-Forecast-Table.
003000     03  WS-Wx-Forecast-Entry  occurs 60 times indexed by Wx-Ix.
003100         05  Wx-Fc-Day-No     pic 9(3)       comp.
003200         05  Wx-Fc-Temp       pic s9(3)v9.
003300         05  Wx-Fc-Temp-Min   pic s9(3)v9.
003400         05  Wx-Fc-Temp-Max   pic s9(3)v9.
003500         05  Wx-Fc-Humidity   pic 9(3)       comp.
003600         05  Wx-Fc-Precip     pic 9(3)v9.
003700         05  Wx-Fc-Wind       pic 9(2)v9.
003800         05  Wx-Fc-Descr      pic x(10).
003900     03  filler               pic x(04).
004000*
004100* Back-dated comparison table, built the same way as the
004200* forecast above but off the historical day-index formula
004300* (AA090) - carries a solar reading the forecast does not.
004400*
004500 01  WS-Wx-Historical-Table.
004600     03  WS-Wx-Historical-Entry  occurs 60 times indexed by Hx-Ix.
004700         05  Hx-Day-No        pic 9(3)       comp.
004800         05  Hx-Temp-Avg      pic s9(3)v9.
004900         05  Hx-Temp-Min      pic s9(3)v9.
005000         05  Hx-Temp-Max      pic s9(3)v9.
005100         05  Hx-Humidity      pic 9(3)       comp.
005200         05  Hx-Precip        pic s9(1)v9.
005300         05  Hx-Wind          pic 9(2)v9.
005400         05  Hx-Solar         pic 9(3)       comp.
005500     03  filler               pic x(04).
005600*
