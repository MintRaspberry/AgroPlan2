000100*****************************************
000200* Shared run-date formatting block -    *
000300*  UK/USA/Intl alternate views, used by  *
000400*  every batch program for the report    *
000500*  run-date heading line.                *
000600*****************************************
000700* 14/02/84 dap - Created.
000800* 14/09/98 twh - Y2K review - block prepared for a 4 digit year
000900*                accept, wiring deferred to the next release.
001000* 06/03/01 jqa - Wired up at last - AA005 in every batch program
001100*                now accepts the 4 digit run date and builds the
001200*                heading line from WS-UK, per audit finding that
001300*                this block had sat unused since 1984.
001400*
001500 01  WS-Date-Formats.
001600     03  WS-Run-Date-Ccyymmdd pic 9(8).
001700     03  WS-Swap              pic 99.
001800     03  WS-Conv-Date         pic x(10).
001900     03  WS-Date              pic x(10)  value "99/99/9999".
002000     03  WS-UK  redefines WS-Date.
002100         05  WS-Days          pic 99.
002200         05  filler           pic x.
002300         05  WS-Month         pic 99.
002400         05  filler           pic x.
002500         05  WS-Year          pic 9(4).
002600     03  WS-USA  redefines WS-Date.
002700         05  WS-USA-Month     pic 99.
002800         05  filler           pic x.
002900         05  WS-USA-Days      pic 99.
003000         05  filler           pic x.
003100         05  filler           pic 9(4).
003200     03  WS-Intl  redefines WS-Date.
003300         05  WS-Intl-Year     pic 9(4).
003400         05  filler           pic x.
003500         05  WS-Intl-Month    pic 99.
003600         05  filler           pic x.
003700         05  WS-Intl-Days     pic 99.
003800     03  filler               pic x(04).
003900*
