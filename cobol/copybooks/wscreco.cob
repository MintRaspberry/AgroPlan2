000100*****************************************
000200* Economics Table - cost/income per Ha  *
000300*  per crop, used by crpeco (U5).       *
000400*  Unknown crop falls back to the       *
000500*  Default entry, NOT part of the       *
000600*  searched table - see AA050-Lookup.   *
000700*****************************************
000800* 05/04/88 rjh - Created.
000900* 08/11/98 klm - Values confirmed against market spec sheet
001000*                  rev 3 - no change needed.
001100* 02/09/03 rjh - Default cost/income row split out of the
001200*                 searched table (see AA050-Lookup note), was
001300*                 matching on a blank crop code by accident.
001400*
001500 01  WS-Econ-Table-Area.
001600     03  filler.
001700         05  filler       pic x(8)  value "WHEAT   ".
001800         05  filler       pic 9(6)  value 015000.
001900         05  filler       pic 9(6)  value 030000.
002000     03  filler.
002100         05  filler       pic x(8)  value "POTATO  ".
002200         05  filler       pic 9(6)  value 050000.
002300         05  filler       pic 9(6)  value 080000.
002400     03  filler.
002500         05  filler       pic x(8)  value "SUNFLOWR".
002600         05  filler       pic 9(6)  value 025000.
002700         05  filler       pic 9(6)  value 045000.
002800     03  filler.
002900         05  filler       pic x(8)  value "PEA     ".
003000         05  filler       pic 9(6)  value 018000.
003100         05  filler       pic 9(6)  value 035000.
003200     03  filler.
003300         05  filler       pic x(8)  value "BARLEY  ".
003400         05  filler       pic 9(6)  value 014000.
003500         05  filler       pic 9(6)  value 028000.
003600     03  filler.
003700         05  filler       pic x(8)  value "MAIZE   ".
003800         05  filler       pic 9(6)  value 030000.
003900         05  filler       pic 9(6)  value 060000.
004000     03  filler.
004100         05  filler       pic x(8)  value "OATS    ".
004200         05  filler       pic 9(6)  value 013000.
004300         05  filler       pic 9(6)  value 025000.
004400     03  filler.
004500         05  filler       pic x(8)  value "SOY     ".
004600         05  filler       pic 9(6)  value 022000.
004700         05  filler       pic 9(6)  value 045000.
004800     03  filler.
004900         05  filler       pic x(8)  value "RYE     ".
005000         05  filler       pic 9(6)  value 012000.
005100         05  filler       pic 9(6)  value 024000.
005200     03  filler.
005300         05  filler       pic x(8)  value "BUCKWHT ".
005400         05  filler       pic 9(6)  value 016000.
005500         05  filler       pic 9(6)  value 032000.
005600     03  filler.
005700         05  filler       pic x(8)  value "FLAX    ".
005800         05  filler       pic 9(6)  value 020000.
005900         05  filler       pic 9(6)  value 040000.
006000*
006100 01  WS-Econ-Table  redefines WS-Econ-Table-Area.
006200     03  WS-Econ-Entry  occurs 11 times indexed by Econ-Ix.
006300         05  WS-Econ-Crop     pic x(8).
006400         05  WS-Econ-Cost-Ha  pic 9(6).
006500         05  WS-Econ-Inc-Ha   pic 9(6).
006600*
006700* Default row for a crop code not found in the table above.
006800*
006900 01  WS-Econ-Default.
007000     03  WS-Econ-Dflt-Cost-Ha pic 9(6)  value 020000.
007100     03  WS-Econ-Dflt-Inc-Ha  pic 9(6)  value 040000.
007200*
