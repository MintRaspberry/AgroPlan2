000100* Crop Rule table file - sequential, loaded to WS table.
000200* 17/01/90 twh - Created.
000300 SELECT Crop-Rule-File  ASSIGN TO "CROPRULE"
000400        ORGANIZATION   IS SEQUENTIAL
000500        ACCESS MODE    IS SEQUENTIAL
000600        FILE STATUS    IS CR-Rule-Status.
