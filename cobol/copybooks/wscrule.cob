000100*****************************************
000200* In-memory Crop Rule table, loaded     *
000300*  from Crop-Rule-File at start of run   *
000400*  and SEARCHed by crop code - used by  *
000500*  crppft (U7) only.                    *
000600*****************************************
000700* 30/03/92 klm - Created.
000800* 19/04/00 twh - Table made variable length (1 to 50, was a
000900*                 fixed 20), was rejecting the rule file once
001000*                 the crop list grew past the old limit.
001100*
001200 01  WS-Rule-Table.
001300     03  WS-Rule-Count        pic 9(3)       comp   value zero.
001400     03  WS-Rule-Entry  occurs 1 to 50 times
001500                        depending on WS-Rule-Count
001600                        indexed by Rule-Ix.
001700         05  WS-Rule-Crop     pic x(8).
001800         05  WS-Rule-Family   pic x(12).
001900         05  WS-Rule-Fert-N   pic 9(3)       comp.
002000         05  WS-Rule-Fert-P   pic 9(3)       comp.
002100         05  WS-Rule-Fert-K   pic 9(3)       comp.
002200*
