000100*****************************************
000200* Shared report page-control block -    *
000300*  page/record/accept/reject counters   *
000400*  common to all of the crop-planning    *
000500*  batch reports.                        *
000600*****************************************
000700* 14/02/84 dap - Created.
000800* 30/10/02 jqa - WS-Rej-Cnt added, was sharing WS-Acc-Cnt between
000900*                 accepted and rejected counts on the field
001000*                 intake run.
001100*
001200 01  WS-Report-Ctl.
001300     03  WS-Page-Lines        binary-char unsigned  value 56.
001400     03  WS-Rec-Cnt           pic 9(5)       comp   value zero.
001500     03  WS-Page-Cnt          pic 9(3)       comp   value zero.
001600     03  WS-Acc-Cnt           pic 9(5)       comp   value zero.
001700     03  WS-Rej-Cnt           pic 9(5)       comp   value zero.
001800     03  filler               pic x(04).
001900*
