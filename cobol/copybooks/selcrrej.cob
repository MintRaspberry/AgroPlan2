000100* Field Rejects file - intake output, sequential.
000200* 14/02/84 dap - Created.
000300 SELECT Field-Reject-File  ASSIGN TO "FLDREJ"
000400        ORGANIZATION   IS SEQUENTIAL
000500        ACCESS MODE    IS SEQUENTIAL
000600        FILE STATUS    IS CR-Rej-Status.
