000100* Field Master file - sequential, sorted by Field-Id.
000200* 14/02/84 dap - Created.
000300 SELECT Field-Master-File  ASSIGN TO "FLDMAST"
000400        ORGANIZATION   IS SEQUENTIAL
000500        ACCESS MODE    IS SEQUENTIAL
000600        FILE STATUS    IS CR-Fmst-Status.
