000100*****************************************
000200* Growing Season Table - by climate zone*
000300*  used by crpwth (U8) AA070-Lookup-    *
000400*  Season.  Default row is TEMPERATE.   *
000500*****************************************
000600* 30/03/92 klm - Created.
000700* 23/01/01 rjh - Southern zone end-date corrected to 15 OCT,
000800*                 was 15 SEP and clipping five weeks off the
000900*                 season length used by AA070-Lookup-Season.
001000*
001100 01  WS-Clim-Table-Area.
001200     03  filler.
001300         05  filler       pic x(9)   value "NORTHERN ".
001400         05  filler       pic x(8)   value "15 MAY  ".
001500         05  filler       pic x(8)   value "15 SEP  ".
001600         05  filler       pic 9(3)   value 120.
001700     03  filler.
001800         05  filler       pic x(9)   value "TEMPERATE".
001900         05  filler       pic x(8)   value "01 MAY  ".
002000         05  filler       pic x(8)   value "30 SEP  ".
002100         05  filler       pic 9(3)   value 150.
002200     03  filler.
002300         05  filler       pic x(9)   value "SOUTHERN ".
002400         05  filler       pic x(8)   value "15 APR  ".
002500         05  filler       pic x(8)   value "15 OCT  ".
002600         05  filler       pic 9(3)   value 180.
002700*
002800 01  WS-Clim-Table  redefines WS-Clim-Table-Area.
002900     03  WS-Clim-Entry  occurs 3 times indexed by Clim-Ix.
003000         05  WS-Clim-Zone         pic x(9).
003100         05  WS-Clim-Season-Start pic x(8).
003200         05  WS-Clim-Season-End   pic x(8).
003300         05  WS-Clim-Season-Days  pic 9(3)       comp.
003400*
003500* Temperature break-points for AA050-Classify-Zone -
003600* T < 5 Northern, 5 <= T < 15 Temperate, T >= 15 Southern.
003700*
003800 01  WS-Clim-Breaks.
003900     03  WS-Clim-Lo-Break     pic s9(3)v9  value +5.0.
004000     03  WS-Clim-Hi-Break     pic s9(3)v9  value +15.0.
004100*
