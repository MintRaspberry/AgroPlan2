000100* Field Candidate file - intake input, sequential.
000200* 14/02/84 dap - Created.
000300 SELECT Field-Cand-File  ASSIGN TO "FLDCAND"
000400        ORGANIZATION   IS SEQUENTIAL
000500        ACCESS MODE    IS SEQUENTIAL
000600        FILE STATUS    IS CR-Cand-Status.
