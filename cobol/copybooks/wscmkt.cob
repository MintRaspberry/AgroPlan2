000100*****************************************
000200* Market Price Table - price per tonne  *
000300*  per crop, used by crpmkt (U6) and    *
000400*  crppft (U7).  Base/mock prices only  *
000500*  - no live exchange feed taken.        *
000600*****************************************
000700* 17/01/90 twh - Created.
000800* 11/05/02 klm - BUCKWHT row added, was falling through to the
000900*                 default price on a buckwheat trend request.
001000*
001100 01  WS-Mkt-Table-Area.
001200     03  filler.
001300         05  filler       pic x(8)  value "WHEAT   ".
001400         05  filler       pic 9(6)  value 015000.
001500     03  filler.
001600         05  filler       pic x(8)  value "BARLEY  ".
001700         05  filler       pic 9(6)  value 012000.
001800     03  filler.
001900         05  filler       pic x(8)  value "OATS    ".
002000         05  filler       pic 9(6)  value 011000.
002100     03  filler.
002200         05  filler       pic x(8)  value "PEA     ".
002300         05  filler       pic 9(6)  value 025000.
002400     03  filler.
002500         05  filler       pic x(8)  value "SOY     ".
002600         05  filler       pic 9(6)  value 035000.
002700     03  filler.
002800         05  filler       pic x(8)  value "SUNFLOWR".
002900         05  filler       pic 9(6)  value 045000.
003000     03  filler.
003100         05  filler       pic x(8)  value "FLAX    ".
003200         05  filler       pic 9(6)  value 030000.
003300     03  filler.
003400         05  filler       pic x(8)  value "POTATO  ".
003500         05  filler       pic 9(6)  value 020000.
003600     03  filler.
003700         05  filler       pic x(8)  value "MAIZE   ".
003800         05  filler       pic 9(6)  value 012000.
003900     03  filler.
004000         05  filler       pic x(8)  value "BUCKWHT ".
004100         05  filler       pic 9(6)  value 032000.
004200*
004300 01  WS-Mkt-Table  redefines WS-Mkt-Table-Area.
004400     03  WS-Mkt-Entry  occurs 10 times indexed by Mkt-Ix.
004500         05  WS-Mkt-Crop      pic x(8).
004600         05  WS-Mkt-Price     pic 9(6).
004700*
004800* Default price for a crop code not found in the table above.
004900*
005000 01  WS-Mkt-Default.
005100     03  WS-Mkt-Dflt-Price    pic 9(6)  value 010000.
005200*
