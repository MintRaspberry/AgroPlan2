000100*****************************************
000200*                                       *
000300* Record Definition For Crop Rule Table *
000400*            File                       *
000500*    ~11 rows - loaded to table, SEARCH *
000600*****************************************
000700* File size 20 bytes.
000800*
000900* 17/01/90 twh - Created.
001000*
001100 FD  Crop-Rule-File.
001200*
001300 01  Crop-Rule-Record.
001400     03  Rule-Crop              pic x(8).
001500     03  Rule-Family            pic x(12).
001600     03  Rule-Fert-N            pic 9(3)        comp.
001700     03  Rule-Fert-P            pic 9(3)        comp.
001800     03  Rule-Fert-K            pic 9(3)        comp.
001900     03  filler                 pic x(04).
002000*
