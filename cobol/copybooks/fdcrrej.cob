000100*****************************************
000200*                                       *
000300* Record Definition For Field Rejects   *
000400*            File                       *
000500*    Output only - one per bad candidate*
000600*****************************************
000700* File size 198 bytes.
000800*
000900* Candidate fields plus the error code set by crp000
001000* AA050-Validate-Candidate - see error-code table there for
001100* the 01-06 meanings.
001200*
001300* 14/02/84 dap - Created.
001400*
001500 FD  Field-Reject-File.
001600*
001700 01  Field-Reject-Record.
001800     03  Rej-Id                 pic 9(5)        comp.
001900     03  Rej-Name               pic x(30).
002000     03  Rej-Area               pic s9(5)v99.
002100     03  Rej-Lat                pic s9(3)v9(4).
002200     03  Rej-Lng                pic s9(3)v9(4).
002300     03  Rej-Point-Count        pic 9(2)        comp.
002400     03  Rej-Error-Code         pic 9(2)        comp.
002500     03  Rej-Error-Text         pic x(40).
002600     03  filler                 pic x(08).
002700*
