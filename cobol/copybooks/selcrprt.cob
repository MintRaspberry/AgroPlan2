000100* Crop Planning suite print file - 132 col, landscape house style.
000200* 14/02/84 dap - Created.
000300 SELECT Print-File  ASSIGN TO "CRPRINT"
000400        ORGANIZATION   IS LINE SEQUENTIAL
000500        ACCESS MODE    IS SEQUENTIAL
000600        FILE STATUS    IS CR-Prt-Status.
